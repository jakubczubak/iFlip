000100*/**************************************************************/
000200*/*                                                            */
000300*/*   IFSTSWRK  --  SEGMENT PRICE STATISTICS RECORD LAYOUT      */
000400*/*                                                            */
000500*/*   USED BY:  IFPRANA                                        */
000600*/*                                                            */
000700*/*   ONE INSTANCE PER SEGMENT (OVERALL / WITH-PROT / NO-PROT). */
002000*/*   NOT A FILE RECORD -- THREE WORKING-STORAGE COPIES ARE     */
002100*/*   BUILT PER RUN AND PRINTED ONCE AS A STRAIGHT FIELD DUMP   */
002200*/*   AHEAD OF THE TWO RECOMMENDATION REPORTS.                  */
002300*/*                                                            */
002400*/*   CHANGE LOG                                                */
002500*/*   ----------                                                */
002600*/*   2003-06-02  D.OKONKWO  ORIGINAL LAYOUT, REQUEST IFL-0012.  */
002700*/*   2015-03-27  R.ABIOLA   ADDED STATS-Q1/STATS-Q3 -- PRIOR TO */
002800*/*               THIS ONLY THE MEDIAN WAS CARRIED.  REQUEST     */
002900*/*               IFL-0781.                                     */
003000*/*                                                            */
003100*/**************************************************************/
003200 01  IF-STATS-RECORD.
003300     05  IF-STATS-SEGMENT        PIC X(12).
003400         88  IF-STATS-IS-OVERALL    VALUE "OVERALL".
003500         88  IF-STATS-IS-WITH-PROT  VALUE "WITH-PROT".
003600         88  IF-STATS-IS-NO-PROT    VALUE "NO-PROT".
003700     05  IF-STATS-AVERAGE        PIC 9(7)V99.
003800     05  IF-STATS-STDDEV         PIC 9(7)V99.
003900     05  IF-STATS-Q1             PIC 9(7)V99.
004000     05  IF-STATS-MEDIAN         PIC 9(7)V99.
004100     05  IF-STATS-Q3             PIC 9(7)V99.
004200     05  FILLER                  PIC X(10).
004300*        GROWTH ROOM -- PADS THE RECORD TO AN EVEN 67 BYTES.
