000100*/**************************************************************/
000200*/*                                                            */
000300*/*   IFHISWRK  --  PRICE HISTORY ARCHIVE RECORD LAYOUT         */
000400*/*                                                            */
000500*/*   USED BY:  IFPHIST                                        */
000600*/*                                                            */
000700*/*   ONE ROW PER PRICE OBSERVED FOR A MODEL/STORAGE/PROTECTION */
000800*/*   KEY ON A GIVEN DATE.  IFPHIST APPENDS ONE ROW PER OFFER   */
000900*/*   OF EVERY BATCH RUN -- THE FILE ONLY EVER GROWS.  THERE IS */
001000*/*   NO KEY; THIS LAYOUT HAS NEVER CARRIED ONE.  IFPHIST HAS    */
001100*/*   ALWAYS READ IT AS A STRAIGHT SEQUENTIAL SCAN, FILTERING BY */
001200*/*   (MODEL,STORAGE,FLAG) AND A 30-DAY DATE WINDOW IN WORKING   */
001300*/*   STORAGE AS EACH ROW COMES IN.                              */
001400*/*                                                            */
001500*/*   CHANGE LOG                                                */
001600*/*   ----------                                                */
001700*/*   2003-06-02  D.OKONKWO  ORIGINAL LAYOUT, REQUEST IFL-0012.  */
001800*/*   1999-01-08  D.OKONKWO  Y2K: HIST-DATE WIDENED TO CCYYMMDD.*/
001900*/*               (BACKDATED ENTRY -- SEE NOTE IN IFPHIST.)     */
002000*/*   2011-09-14  R.ABIOLA   ADDED HIST-PROTECTION-FLAG SO THE   */
002100*/*               TREND ROUTINE COULD SPLIT WITH/WITHOUT         */
002200*/*               PACKAGE HISTORY -- REQUEST IFL-0390.           */
002300*/*                                                            */
002400*/**************************************************************/
002500 01  IF-HIST-RECORD.
002600     05  IF-HIST-DATE            PIC 9(8).
002700*        OBSERVATION DATE, CCYYMMDD.
002800     05  IF-HIST-DATE-R REDEFINES IF-HIST-DATE.
002900         10  IF-HIST-DATE-CCYY   PIC 9(4).
003000         10  IF-HIST-DATE-MM     PIC 9(2).
003100         10  IF-HIST-DATE-DD     PIC 9(2).
003200     05  IF-HIST-PRICE           PIC 9(7)V99.
003300*        OBSERVED PRICE, PLN, TWO DECIMALS.
003400     05  IF-HIST-MODEL           PIC X(20).
003500     05  IF-HIST-STORAGE         PIC X(6).
003600     05  IF-HIST-PROTECTION-FLAG PIC X(1).
003700         88  IF-HIST-HAS-PROTECTION VALUE "Y".
003800         88  IF-HIST-NO-PROTECTION  VALUE "N".
003900     05  FILLER                  PIC X(06).
004000*        GROWTH ROOM -- PADS THE RECORD TO AN EVEN 50 BYTES.
