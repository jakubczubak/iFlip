000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ LIST                 IFPHIST 
000200* LAST UPDATE ON 19 Aug 2019 AT 14:02:11 BY  R.ABIOLA VERSION 05  IFPHIST 
000300 ID DIVISION.                                                     IFPHIST 
000400 PROGRAM-ID. IFPHIST.                                             IFPHIST 
000500 AUTHOR. D-OKONKWO.                                               IFPHIST 
000600 INSTALLATION. IFLIP PRICING SYSTEMS GROUP.                       IFPHIST 
000700*                                                                 IFPHIST 
000800*              THIS PROGRAM IS THE PRICE-HISTORY MANAGER FOR THE  IFPHIST 
000900*              IFLIP NIGHTLY PRICING BATCH.  IT IS CALLED BY      IFPHIST 
001000*              IFPRANA AND NEVER RUN ON ITS OWN.                  IFPHIST 
001100*                                                                 IFPHIST 
001200*              TWO REQUESTS ARE SUPPORTED, SELECTED BY            IFPHIST 
001300*              HIST-REQUEST-CODE IN THE LINKAGE AREA --           IFPHIST 
001400*                                                                 IFPHIST 
001500*              CLASSIFY  CLASSIFIES ONE CURRENT OFFER AGAINST THE IFPHIST 
001600*                        LAST 30 DAYS OF HISTORY FOR ITS EXACT    IFPHIST 
001700*                        MODEL/STORAGE/PROTECTION KEY AND RETURNS IFPHIST 
001800*                        A TREND LABEL.                           IFPHIST 
001900*                                                                 IFPHIST 
002000*              APPEND    APPENDS THE WHOLE CURRENT BATCH TO THE   IFPHIST 
002100*                        HISTORY FILE.  EXISTING HISTORY IS NEVER IFPHIST 
002200*                        REWRITTEN -- WE OPEN EXTEND AND ADD ON   IFPHIST 
002300*                        THE END.                                 IFPHIST 
002400*                                                                 IFPHIST 
002500*              SEE IFHISWRK FOR THE HISTORY RECORD LAYOUT.        IFPHIST 
002600*                                                                 IFPHIST 
002700 DATE-WRITTEN. 15 MAR 1994.                                       IFPHIST 
002800 DATE-COMPILED.                                                   IFPHIST 
002900 SECURITY. IFLIP PRICING SYSTEMS GROUP INTERNAL USE ONLY.         IFPHIST 
003000*                                                                 IFPHIST 
003100*    CHANGE LOG                                                   IFPHIST 
003200*    ----------                                                   IFPHIST 
003300*    1994-03-15  D.OKONKWO  ORIGINAL PROGRAM, REQUEST IFL-0012.   IFPHIST 
003400*                CLASSIFY REQUEST ONLY -- APPEND WAS ADDED LATER. IFPHIST 
003500*    2003-07-21  D.OKONKWO  FIXED A SIGN ERROR IN THE JULIAN DATE IFPHIST 
003600*                CONVERSION THAT MADE OFFERS DATED EARLY IN A     IFPHIST 
003700*                MONTH LOOK OLDER THAN THEY WERE.  REQ IFL-031.   IFPHIST 
003800*    2004-02-09  D.OKONKWO  TIGHTENED THE 30-DAY WINDOW TEST -- ITIFPHIST 
003900*                WAS ACCEPTING A 31ST DAY BECAUSE OF A BOUNDARY   IFPHIST 
004000*                MISTAKE (>= VS >).  REQUEST IFL-0058.            IFPHIST 
004100*    1998-11-30  D.OKONKWO  Y2K: HIST DATES/RUN DATE ARE NOW      IFPHIST 
004200*                NOW CARRIED AS CCYYMMDD THROUGHOUT THIS PROGRAM. IFPHIST 
004300*                THIS ENTRY IS LOGGED OUT OF CHRONOLOGICAL ORDER  IFPHIST 
004400*                BECAUSE THE Y2K PROJECT TOUCHED EVERY PRICING    IFPHIST 
004500*                PROGRAM ON THE SAME NIGHT AND THE LOGS WERE      IFPHIST 
004600*                MERGED BY HAND AFTERWARD.  REQUEST Y2K-0447.     IFPHIST 
004700*    2007-04-03  D.OKONKWO  SWITCHED THE RUN-DATE ACCEPT FROM A   IFPHIST 
004800*                TWO-DIGIT "ACCEPT FROM DATE" TO THE FOUR-DIGIT   IFPHIST 
004900*                "ACCEPT FROM DATE YYYYMMDD" FORM NOW THAT THE    IFPHIST 
005000*                COMPILER SUPPORTS IT, TO MATCH THE Y2K-0447      IFPHIST 
005100*                WIDENING ABOVE.  REQUEST IFL-0140.               IFPHIST 
005200*    2011-09-14  R.ABIOLA   ADDED PROTECTION-FLAG TO THE MATCH    IFPHIST 
005300*                KEY SO WITH-PACKAGE AND WITHOUT-PACKAGE HISTORY  IFPHIST 
005400*                NO LONGER BLEED INTO EACH OTHER'S MEDIAN.        IFPHIST 
005500*                REQUEST IFL-0390.                                IFPHIST 
005600*    2015-03-27  R.ABIOLA   ADDED THE HIST-BATCH-TABLE/APPEND     IFPHIST 
005700*                REQUEST SO THE CURRENT BATCH IS FOLDED INTO      IFPHIST 
005800*                HISTORY WITHOUT A SEPARATE UTILITY STEP.         IFPHIST 
005900*                REQUEST IFL-0781.                                IFPHIST 
006000*    2017-01-10  R.ABIOLA   RAISED THE PER-KEY HISTORY TABLE FROM IFPHIST 
006100*                500 TO 2000 ENTRIES -- THE STORE OUTGREW THE OLD IFPHIST 
006200*                LIMIT FOR THE IPHONE 13 128GB KEY.  REQUEST      IFPHIST 
006300*                IFL-0902.                                        IFPHIST 
006400*    2019-08-19  R.ABIOLA   REWORKED THE MEDIAN RANGE LOGIC INTO AIFPHIST 
006500*                SHARED PARAGRAPH AFTER A Q1/Q3 DEFECT SURFACED INIFPHIST 
006600*                THE REPORT (SEE IFPRANA LOG) -- THIS PROGRAM OWN IFPHIST 
006700*                MEDIAN WAS FINE BUT WAS BROUGHT IN LINE FOR      IFPHIST 
006800*                CONSISTENCY.  REQUEST IFL-0996.                  IFPHIST 
006900*                                                                 IFPHIST 
007000 ENVIRONMENT DIVISION.                                            IFPHIST 
007100 CONFIGURATION SECTION.                                           IFPHIST 
007200 SOURCE-COMPUTER. IBM-370.                                        IFPHIST 
007300 OBJECT-COMPUTER. IBM-370.                                        IFPHIST 
007400 SPECIAL-NAMES.                                                   IFPHIST 
007500     C01 IS TOP-OF-FORM.                                          IFPHIST 
007600 INPUT-OUTPUT SECTION.                                            IFPHIST 
007700 FILE-CONTROL.                                                    IFPHIST 
007800     SELECT PRICE-HISTORY-FILE ASSIGN TO PRICEHST                 IFPHIST 
007900         ORGANIZATION IS LINE SEQUENTIAL                          IFPHIST 
008000         FILE STATUS IS HIST-FILE-STATUS.                         IFPHIST 
008100     EJECT                                                        IFPHIST 
008200 DATA DIVISION.                                                   IFPHIST 
008300 FILE SECTION.                                                    IFPHIST 
008400 FD  PRICE-HISTORY-FILE                                           IFPHIST 
008500     LABEL RECORDS ARE STANDARD.                                  IFPHIST 
008600 COPY IFHISWRK.                                                   IFPHIST 
008700     EJECT                                                        IFPHIST 
008800 WORKING-STORAGE SECTION.                                         IFPHIST 
008900 77  PROGRAM-ID           PIC X(08) VALUE 'IFPHIST'.              IFPHIST 
009000 77  HIST-FILE-STATUS     PIC X(02) VALUE SPACES.                 IFPHIST 
009100     88  HIST-FILE-OK         VALUE '00'.                         IFPHIST 
009200     88  HIST-FILE-EOF        VALUE '10'.                         IFPHIST 
009300*                                                                 IFPHIST 
009400 77  TODAY-CCYYMMDD       PIC 9(8) VALUE ZERO.                    IFPHIST 
009500 01  TODAY-DATE-R REDEFINES TODAY-CCYYMMDD.                       IFPHIST 
009600     05  TODAY-CCYY           PIC 9(4).                           IFPHIST 
009700     05  TODAY-MM             PIC 9(2).                           IFPHIST 
009800     05  TODAY-DD             PIC 9(2).                           IFPHIST 
009900*                                                                 IFPHIST 
010000 77  EOF-SWITCH           PIC X VALUE 'N'.                        IFPHIST 
010100     88  AT-EOF               VALUE 'Y'.                          IFPHIST 
010200*                                                                 IFPHIST 
010300*    HISTORY PRICES KEPT FOR THE CURRENT CLASSIFY REQUEST, FOR THEIFPHIST 
010400*    EXACT (MODEL, STORAGE, FLAG) KEY, WITHIN THE 30-DAY WINDOW.  IFPHIST 
010500 77  HIST-CNTR            PIC 9(4) COMP VALUE ZERO.               IFPHIST 
010600 01  PRICE-AREA.                                                  IFPHIST 
010700     05  PRICE-TABLE          PIC 9(7)V99 OCCURS 2000 TIMES       IFPHIST 
010800                                  INDEXED BY PRICE-NDX.           IFPHIST 
010900*                                                                 IFPHIST 
011000*    DEBUG-TRACE VIEW OF THE DAY-DIFFERENCE WORK FIELD -- SAME    IFPHIST 
011100*    BIN-4/BIN4-X TRICK THE RESOURCE-REPORT PROGRAM USES.         IFPHIST 
011200 01  DAY-DIFF-AREA.                                               IFPHIST 
011300     05  DAY-DIFF             PIC S9(8) COMP VALUE ZERO.          IFPHIST 
011400 01  DAY-DIFF-X REDEFINES DAY-DIFF-AREA                           IFPHIST 
011500                                 PIC X(04).                       IFPHIST 
011600*                                                                 IFPHIST 
011700*    JULIAN DATE CONVERSION WORK AREA (FLIEGEL-VAN FLANDERN FORM, IFPHIST 
011800*    CARRIED FORWARD FROM THE SHOP'S OTHER DATE ROUTINES).  EACH  IFPHIST 
011900*    DIVISION IS ITS OWN COMPUTE SO IT TRUNCATES THE SAME WAY     IFPHIST 
012000*    TIME REGARDLESS OF WHICH COMPILER BUILDS THIS PROGRAM.       IFPHIST 
012100 77  JD-Y                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012200 77  JD-M                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012300 77  JD-D                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012400 77  JD-A                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012500 77  JD-B                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012600 77  JD-C                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012700 77  JD-E                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012800 77  JD-F                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
012900 77  JD-G                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013000 77  JD-H                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013100 77  JD-I                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013200 77  JD-J                 PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013300 77  JD-RESULT            PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013400 77  JD-TODAY             PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013500 77  JD-HIST              PIC S9(9) COMP VALUE ZERO.              IFPHIST 
013600*                                                                 IFPHIST 
013700*    INSERTION-SORT WORK FIELDS FOR PRICE-TABLE.                  IFPHIST 
013800 77  SORT-I               PIC 9(4) COMP VALUE ZERO.               IFPHIST 
013900 77  SORT-J               PIC 9(4) COMP VALUE ZERO.               IFPHIST 
014000 77  SORT-KEY             PIC 9(7)V99 VALUE ZERO.                 IFPHIST 
014100*                                                                 IFPHIST 
014200*    MEDIAN-OF-RANGE WORK FIELDS (SHARED BY Q1/MEDIAN/Q3 STYLE    IFPHIST 
014300*    CALLERS -- HERE THERE IS ONLY ONE CALLER, THE 30-DAY MEDIAN).IFPHIST 
014400 77  MED-LO                PIC 9(4) COMP VALUE ZERO.              IFPHIST 
014500 77  MED-HI                PIC 9(4) COMP VALUE ZERO.              IFPHIST 
014600 77  MED-N                 PIC 9(4) COMP VALUE ZERO.              IFPHIST 
014700 77  MED-HALF              PIC 9(4) COMP VALUE ZERO.              IFPHIST 
014800 77  MED-REM               PIC 9(4) COMP VALUE ZERO.              IFPHIST 
014900 77  MED-ODDHALF           PIC 9(4) COMP VALUE ZERO.              IFPHIST 
015000 77  MED-IDX1              PIC 9(4) COMP VALUE ZERO.              IFPHIST 
015100 77  MED-IDX2              PIC 9(4) COMP VALUE ZERO.              IFPHIST 
015200 77  MED-RESULT            PIC 9(7)V99 VALUE ZERO.                IFPHIST 
015300 77  MED-THRESHOLD         PIC 9(7)V99 VALUE ZERO.                IFPHIST 
015400 77  MED-TRUNC             PIC 9(7) VALUE ZERO.                   IFPHIST 
015500 77  MED-EDIT              PIC ZZZZZZ9.                           IFPHIST 
015600*                                                                 IFPHIST 
015700*    APPEND-REQUEST WORK FIELD.                                   IFPHIST 
015800 77  APP-SUB               PIC 9(4) COMP VALUE ZERO.              IFPHIST 
015900     EJECT                                                        IFPHIST 
016000 LINKAGE SECTION.                                                 IFPHIST 
016100 01  HIST-LINKAGE.                                                IFPHIST 
016200     05  HIST-REQUEST-CODE        PIC X(08).                      IFPHIST 
016300         88  HIST-REQ-CLASSIFY        VALUE 'CLASSIFY'.           IFPHIST 
016400         88  HIST-REQ-APPEND          VALUE 'APPEND  '.           IFPHIST 
016500     05  HIST-MODEL                PIC X(20).                     IFPHIST 
016600     05  HIST-STORAGE              PIC X(06).                     IFPHIST 
016700     05  HIST-PROTECTION-FLAG      PIC X(01).                     IFPHIST 
016800     05  HIST-CURRENT-PRICE        PIC 9(7)V99.                   IFPHIST 
016900     05  HIST-TREND-LABEL          PIC X(25).                     IFPHIST 
017000     05  HIST-BATCH-COUNT          PIC 9(4) COMP.                 IFPHIST 
017100     05  HIST-BATCH-TABLE          OCCURS 0 TO 2000 TIMES         IFPHIST 
017200                                    DEPENDING ON HIST-BATCH-COUNT IFPHIST 
017300                                    INDEXED BY HIST-BATCH-NDX.    IFPHIST 
017400         10  HIST-BATCH-DATE           PIC 9(8).                  IFPHIST 
017500         10  HIST-BATCH-PRICE          PIC 9(7)V99.               IFPHIST 
017600         10  HIST-BATCH-MODEL          PIC X(20).                 IFPHIST 
017700         10  HIST-BATCH-STORAGE        PIC X(06).                 IFPHIST 
017800         10  HIST-BATCH-FLAG           PIC X(01).                 IFPHIST 
017900     EJECT                                                        IFPHIST 
018000 PROCEDURE DIVISION USING HIST-LINKAGE.                           IFPHIST 
018100 0000-MAIN-LINE.                                                  IFPHIST 
018200     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.                    IFPHIST 
018300     EVALUATE TRUE                                                IFPHIST 
018400         WHEN HIST-REQ-CLASSIFY                                   IFPHIST 
018500             PERFORM 2000-CLASSIFY-TREND                          IFPHIST 
018600                 THRU 2000-CLASSIFY-TREND-EXIT                    IFPHIST 
018700         WHEN HIST-REQ-APPEND                                     IFPHIST 
018800             PERFORM 3000-APPEND-BATCH                            IFPHIST 
018900                 THRU 3000-APPEND-BATCH-EXIT                      IFPHIST 
019000         WHEN OTHER                                               IFPHIST 
019100             MOVE SPACES TO HIST-TREND-LABEL                      IFPHIST 
019200     END-EVALUATE.                                                IFPHIST 
019300     GOBACK.                                                      IFPHIST 
019400     EJECT                                                        IFPHIST 
019500*    TITLE  CLASSIFY ONE OFFER AGAINST ITS 30-DAY HISTORY         IFPHIST 
019600 2000-CLASSIFY-TREND.                                             IFPHIST 
019700     MOVE SPACES TO HIST-TREND-LABEL.                             IFPHIST 
019800     MOVE ZERO TO HIST-CNTR.                                      IFPHIST 
019900     MOVE TODAY-CCYY TO JD-Y.                                     IFPHIST 
020000     MOVE TODAY-MM TO JD-M.                                       IFPHIST 
020100     MOVE TODAY-DD TO JD-D.                                       IFPHIST 
020200     PERFORM 8000-CALC-JULIAN-DATE                                IFPHIST 
020300         THRU 8000-CALC-JULIAN-DATE-EXIT.                         IFPHIST 
020400     MOVE JD-RESULT TO JD-TODAY.                                  IFPHIST 
020500     OPEN INPUT PRICE-HISTORY-FILE.                               IFPHIST 
020600     MOVE 'N' TO EOF-SWITCH.                                      IFPHIST 
020700     PERFORM 2010-READ-HIST-RECORD.                               IFPHIST 
020800     PERFORM 2020-MATCH-HIST-RECORD UNTIL AT-EOF.                 IFPHIST 
020900     CLOSE PRICE-HISTORY-FILE.                                    IFPHIST 
021000     IF HIST-CNTR = ZERO                                          IFPHIST 
021100         MOVE 'Brak danych' TO HIST-TREND-LABEL                   IFPHIST 
021200     ELSE                                                         IFPHIST 
021300         PERFORM 2050-SORT-PRICES THRU 2050-SORT-PRICES-EXIT      IFPHIST 
021400         MOVE 1 TO MED-LO                                         IFPHIST 
021500         MOVE HIST-CNTR TO MED-HI                                 IFPHIST 
021600         PERFORM 2060-COMPUTE-RANGE-MEDIAN                        IFPHIST 
021700             THRU 2060-COMPUTE-RANGE-MEDIAN-EXIT                  IFPHIST 
021800         PERFORM 2070-BUILD-TREND-LABEL                           IFPHIST 
021900             THRU 2070-BUILD-TREND-LABEL-EXIT                     IFPHIST 
022000     END-IF.                                                      IFPHIST 
022100 2000-CLASSIFY-TREND-EXIT.                                        IFPHIST 
022200     EXIT.                                                        IFPHIST 
022300*                                                                 IFPHIST 
022400 2010-READ-HIST-RECORD.                                           IFPHIST 
022500     READ PRICE-HISTORY-FILE                                      IFPHIST 
022600         AT END                                                   IFPHIST 
022700             MOVE 'Y' TO EOF-SWITCH                               IFPHIST 
022800     END-READ.                                                    IFPHIST 
022900*                                                                 IFPHIST 
023000 2020-MATCH-HIST-RECORD.                                          IFPHIST 
023100     IF IF-HIST-MODEL = HIST-MODEL                                IFPHIST 
023200         AND IF-HIST-STORAGE = HIST-STORAGE                       IFPHIST 
023300         AND IF-HIST-PROTECTION-FLAG = HIST-PROTECTION-FLAG       IFPHIST 
023400         AND IF-HIST-PRICE > ZERO                                 IFPHIST 
023500         MOVE IF-HIST-DATE-CCYY TO JD-Y                           IFPHIST 
023600         MOVE IF-HIST-DATE-MM TO JD-M                             IFPHIST 
023700         MOVE IF-HIST-DATE-DD TO JD-D                             IFPHIST 
023800         PERFORM 8000-CALC-JULIAN-DATE                            IFPHIST 
023900             THRU 8000-CALC-JULIAN-DATE-EXIT                      IFPHIST 
024000         MOVE JD-RESULT TO JD-HIST                                IFPHIST 
024100         COMPUTE DAY-DIFF = JD-TODAY - JD-HIST                    IFPHIST 
024200         IF DAY-DIFF >= 0 AND DAY-DIFF <= 30                      IFPHIST 
024300             AND HIST-CNTR < 2000                                 IFPHIST 
024400             ADD 1 TO HIST-CNTR                                   IFPHIST 
024500             SET PRICE-NDX TO HIST-CNTR                           IFPHIST 
024600             MOVE IF-HIST-PRICE TO PRICE-TABLE (PRICE-NDX)        IFPHIST 
024700         END-IF                                                   IFPHIST 
024800     END-IF.                                                      IFPHIST 
024900     PERFORM 2010-READ-HIST-RECORD.                               IFPHIST 
025000     EJECT                                                        IFPHIST 
025100*    TITLE  SORT THE KEPT HISTORY PRICES ASCENDING                IFPHIST 
025200 2050-SORT-PRICES.                                                IFPHIST 
025300     IF HIST-CNTR < 2                                             IFPHIST 
025400         GO TO 2050-SORT-PRICES-EXIT                              IFPHIST 
025500     END-IF.                                                      IFPHIST 
025600     MOVE 2 TO SORT-I.                                            IFPHIST 
025700     PERFORM 2055-SORT-OUTER UNTIL SORT-I > HIST-CNTR.            IFPHIST 
025800 2050-SORT-PRICES-EXIT.                                           IFPHIST 
025900     EXIT.                                                        IFPHIST 
026000*                                                                 IFPHIST 
026100 2055-SORT-OUTER.                                                 IFPHIST 
026200     MOVE PRICE-TABLE (SORT-I) TO SORT-KEY.                       IFPHIST 
026300     MOVE SORT-I TO SORT-J.                                       IFPHIST 
026400     PERFORM 2056-SORT-SHIFT                                      IFPHIST 
026500         UNTIL SORT-J < 2                                         IFPHIST 
026600         OR PRICE-TABLE (SORT-J - 1) NOT > SORT-KEY.              IFPHIST 
026700     MOVE SORT-KEY TO PRICE-TABLE (SORT-J).                       IFPHIST 
026800     ADD 1 TO SORT-I.                                             IFPHIST 
026900*                                                                 IFPHIST 
027000 2056-SORT-SHIFT.                                                 IFPHIST 
027100     MOVE PRICE-TABLE (SORT-J - 1)                                IFPHIST 
027200         TO PRICE-TABLE (SORT-J).                                 IFPHIST 
027300     SUBTRACT 1 FROM SORT-J.                                      IFPHIST 
027400     EJECT                                                        IFPHIST 
027500*    TITLE  MEDIAN OF A RANGE MED-LO THRU MED-HI                  IFPHIST 
027600*    (SAME RULE USED BY IFPRANA FOR Q1/MEDIAN/Q3 -- RESTATED HERE IFPHIST 
027700*    SINCE THIS IS A SEPARATE LOAD MODULE.)                       IFPHIST 
027800 2060-COMPUTE-RANGE-MEDIAN.                                       IFPHIST 
027900     COMPUTE MED-N = MED-HI - MED-LO + 1.                         IFPHIST 
028000     IF MED-N NOT > 0                                             IFPHIST 
028100         MOVE 0 TO MED-RESULT                                     IFPHIST 
028200         GO TO 2060-COMPUTE-RANGE-MEDIAN-EXIT                     IFPHIST 
028300     END-IF.                                                      IFPHIST 
028400     COMPUTE MED-HALF = MED-N / 2.                                IFPHIST 
028500     COMPUTE MED-REM = MED-N - (MED-HALF * 2).                    IFPHIST 
028600     IF MED-REM = 0                                               IFPHIST 
028700         COMPUTE MED-IDX1 = MED-LO + MED-HALF - 1                 IFPHIST 
028800         COMPUTE MED-IDX2 = MED-LO + MED-HALF                     IFPHIST 
028900         COMPUTE MED-RESULT ROUNDED =                             IFPHIST 
029000             (PRICE-TABLE (MED-IDX1)                              IFPHIST 
029100              + PRICE-TABLE (MED-IDX2)) / 2                       IFPHIST 
029200     ELSE                                                         IFPHIST 
029300         COMPUTE MED-ODDHALF = (MED-N + 1) / 2                    IFPHIST 
029400         COMPUTE MED-IDX1 = MED-LO + MED-ODDHALF - 1              IFPHIST 
029500         MOVE PRICE-TABLE (MED-IDX1) TO MED-RESULT                IFPHIST 
029600     END-IF.                                                      IFPHIST 
029700 2060-COMPUTE-RANGE-MEDIAN-EXIT.                                  IFPHIST 
029800     EXIT.                                                        IFPHIST 
029900     EJECT                                                        IFPHIST 
030000*    TITLE  BUILD THE POLISH TREND LABEL TEXT                     IFPHIST 
030100 2070-BUILD-TREND-LABEL.                                          IFPHIST 
030200     MOVE MED-RESULT TO MED-TRUNC.                                IFPHIST 
030300     MOVE MED-TRUNC TO MED-EDIT.                                  IFPHIST 
030400     COMPUTE MED-THRESHOLD ROUNDED = MED-RESULT * 0.90.           IFPHIST 
030500     MOVE SPACES TO HIST-TREND-LABEL.                             IFPHIST 
030600     IF HIST-CURRENT-PRICE < MED-THRESHOLD                        IFPHIST 
030700         STRING 'Znacznie Taniej (' DELIMITED BY SIZE             IFPHIST 
030800             MED-EDIT DELIMITED BY SIZE                           IFPHIST 
030900             ' PLN)' DELIMITED BY SIZE                            IFPHIST 
031000             INTO HIST-TREND-LABEL                                IFPHIST 
031100         END-STRING                                               IFPHIST 
031200     ELSE                                                         IFPHIST 
031300         IF HIST-CURRENT-PRICE < MED-RESULT                       IFPHIST 
031400             STRING 'Taniej (' DELIMITED BY SIZE                  IFPHIST 
031500                 MED-EDIT DELIMITED BY SIZE                       IFPHIST 
031600                 ' PLN)' DELIMITED BY SIZE                        IFPHIST 
031700                 INTO HIST-TREND-LABEL                            IFPHIST 
031800             END-STRING                                           IFPHIST 
031900         ELSE                                                     IFPHIST 
032000             STRING 'Srednio (' DELIMITED BY SIZE                 IFPHIST 
032100                 MED-EDIT DELIMITED BY SIZE                       IFPHIST 
032200                 ' PLN)' DELIMITED BY SIZE                        IFPHIST 
032300                 INTO HIST-TREND-LABEL                            IFPHIST 
032400             END-STRING                                           IFPHIST 
032500         END-IF                                                   IFPHIST 
032600     END-IF.                                                      IFPHIST 
032700 2070-BUILD-TREND-LABEL-EXIT.                                     IFPHIST 
032800     EXIT.                                                        IFPHIST 
032900     EJECT                                                        IFPHIST 
033000*    TITLE  APPEND THE CURRENT BATCH TO PRICE-HISTORY-FILE        IFPHIST 
033100*    EXISTING ROWS ARE NEVER TOUCHED -- OPEN EXTEND ADDS ON THE   IFPHIST 
033200*    END, WHICH IS WHAT "READ-THEN-APPEND, EXISTING RECORDS       IFPHIST 
033300*    PRESERVED" COMES DOWN TO ON A LINE SEQUENTIAL FILE WITH NO   IFPHIST 
033400*    KEY.  REQUEST IFL-0781.                                      IFPHIST 
033500 3000-APPEND-BATCH.                                               IFPHIST 
033600     OPEN EXTEND PRICE-HISTORY-FILE.                              IFPHIST 
033700     PERFORM 3010-WRITE-BATCH-ROW                                 IFPHIST 
033800         VARYING APP-SUB FROM 1 BY 1                              IFPHIST 
033900         UNTIL APP-SUB > HIST-BATCH-COUNT.                        IFPHIST 
034000     CLOSE PRICE-HISTORY-FILE.                                    IFPHIST 
034100 3000-APPEND-BATCH-EXIT.                                          IFPHIST 
034200     EXIT.                                                        IFPHIST 
034300*                                                                 IFPHIST 
034400 3010-WRITE-BATCH-ROW.                                            IFPHIST 
034500     SET HIST-BATCH-NDX TO APP-SUB.                               IFPHIST 
034600     MOVE SPACES TO IF-HIST-RECORD.                               IFPHIST 
034700     MOVE HIST-BATCH-DATE (HIST-BATCH-NDX) TO IF-HIST-DATE.       IFPHIST 
034800     MOVE HIST-BATCH-PRICE (HIST-BATCH-NDX) TO IF-HIST-PRICE.     IFPHIST 
034900     MOVE HIST-BATCH-MODEL (HIST-BATCH-NDX) TO IF-HIST-MODEL.     IFPHIST 
035000     MOVE HIST-BATCH-STORAGE (HIST-BATCH-NDX) TO IF-HIST-STORAGE. IFPHIST 
035100     MOVE HIST-BATCH-FLAG (HIST-BATCH-NDX) TO                     IFPHIST 
035200         IF-HIST-PROTECTION-FLAG.                                 IFPHIST 
035300     WRITE IF-HIST-RECORD.                                        IFPHIST 
035400     EJECT                                                        IFPHIST 
035500*    TITLE  JULIAN DAY NUMBER (FLIEGEL-VAN FLANDERN)              IFPHIST 
035600*    CONVERTS JD-Y/JD-M/JD-D INTO A SINGLE INTEGER DAY            IFPHIST 
035700*    COUNT IN JD-RESULT SO TWO DATES CAN BE SUBTRACTED TO GET A   IFPHIST 
035800*    DAY DIFFERENCE WITHOUT ANY CALENDAR ARITHMETIC.  EVERY DIVIDEIFPHIST 
035900*    IS ITS OWN COMPUTE SO IT TRUNCATES TOWARD ZERO LIKE THE      IFPHIST 
036000*    ORIGINAL FORMULA EXPECTS.                                    IFPHIST 
036100 8000-CALC-JULIAN-DATE.                                           IFPHIST 
036200     COMPUTE JD-A = (JD-M - 14) / 12.                             IFPHIST 
036300     COMPUTE JD-B = 1461 * (JD-Y + 4800 + JD-A).                  IFPHIST 
036400     COMPUTE JD-C = JD-B / 4.                                     IFPHIST 
036500     COMPUTE JD-E = 367 * (JD-M - 2 - (JD-A * 12)).               IFPHIST 
036600     COMPUTE JD-F = JD-E / 12.                                    IFPHIST 
036700     COMPUTE JD-G = JD-Y + 4900 + JD-A.                           IFPHIST 
036800     COMPUTE JD-H = JD-G / 100.                                   IFPHIST 
036900     COMPUTE JD-I = 3 * JD-H.                                     IFPHIST 
037000     COMPUTE JD-J = JD-I / 4.                                     IFPHIST 
037100     COMPUTE JD-RESULT =                                          IFPHIST 
037200         JD-D - 32075 + JD-C + JD-F - JD-J.                       IFPHIST 
037300 8000-CALC-JULIAN-DATE-EXIT.                                      IFPHIST 
037400     EXIT.                                                        IFPHIST 
