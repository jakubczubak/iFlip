000100*/**************************************************************/
000200*/*                                                            */
000300*/*   IFRPTLIN  --  RECOMMENDATION REPORT LINE DATA LAYOUT      */
000400*/*                                                            */
000500*/*   USED BY:  IFPRANA                                        */
000600*/*                                                            */
000700*/*   HOLDS THE COMPUTED FIELDS FOR ONE ROW OF A RECOMMENDATION */
000800*/*   REPORT BEFORE THEY ARE EDITED INTO THE PIPE-DELIMITED     */
000900*/*   PRINT IMAGE (SEE 6400-WRITE-REPORT-LINE IN IFPRANA FOR    */
001000*/*   THE EDIT/MOVE STEP).  WORKING STORAGE ONLY -- NOT AN FD.  */
001100*/*                                                            */
001200*/*   CHANGE LOG                                                */
001300*/*   ----------                                                */
001400*/*   2015-03-27  R.ABIOLA   ORIGINAL LAYOUT, REQUEST IFL-0781.  */
001500*/*   2019-08-20  R.ABIOLA   ADDED REC-MARGIN/REC-MARGIN-PCT     */
001600*/*               WHEN THE RESALE-PROFIT ESTIMATE WAS ADDED TO   */
001700*/*               THE REPORT -- REQUEST IFL-0996.                */
001800*/*                                                            */
001900*/**************************************************************/
002000 01  IF-REC-LINE.
002100     05  IF-REC-TITLE            PIC X(48).
002200*        OFFER TITLE, TRUNCATED TO 45 CHARS + "..." IF LONGER.
002300     05  IF-REC-PRICE            PIC 9(7)V99.
002400     05  IF-REC-GRADE            PIC X(19).
002500*        "SWIETNA (Z TRENDEM)" / "SWIETNA (BEZ TRENDU)" /
002600*        "DOBRA (...)" / "PRZECIETNA" / "BRAK DANYCH".  NO
002650*        DIACRITICS -- THIS SHOP'S CODE PAGE HAS NEVER CARRIED
002680*        POLISH ACCENTS, SO THEY ARE FOLDED TO PLAIN LETTERS.
002700     05  IF-REC-DATE             PIC 9(8).
002800     05  IF-REC-LOCATION         PIC X(23).
002900     05  IF-REC-ZSCORE           PIC S9(3)V99.
003000     05  IF-REC-SELL-PRICE       PIC 9(7)V99.
003100     05  IF-REC-MARGIN           PIC S9(5)V99.
003200     05  IF-REC-MARGIN-PCT       PIC S9(3)V99.
003300     05  IF-REC-TREND            PIC X(25).
003400     05  FILLER                  PIC X(12).
003500*        GROWTH ROOM -- PADS THE WORKING AREA TO AN EVEN 170
003600*        BYTES.  THE PRINTED IMAGE ITSELF IS WIDER; IT IS BUILT
003700*        SEPARATELY IN IFPRANA WORKING STORAGE, COLUMN BY
003800*        COLUMN, PER THE REPORT LAYOUT.
