000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ LIST                 IFPRANA 
000200* LAST UPDATE ON 11 Feb 2021 AT 09:14:02 BY  R.ABIOLA VERSION 07  IFPRANA 
000300 ID DIVISION.                                                     IFPRANA 
000400 PROGRAM-ID. IFPRANA.                                             IFPRANA 
000500 AUTHOR. D-OKONKWO.                                               IFPRANA 
000600 INSTALLATION. IFLIP PRICING SYSTEMS GROUP.                       IFPRANA 
000700*                                                                 IFPRANA 
000800*              THIS IS THE NIGHTLY/ON-DEMAND IFLIP PRICING AND    IFPRANA 
000900*              RECOMMENDATION BATCH.  IT READS ONE SNAPSHOT OF    IFPRANA 
001000*              USED-IPHONE LISTINGS (OFFER-FILE), BUILDS PRICE    IFPRANA 
001100*              STATISTICS FOR THE OVERALL / WITH-PROTECTION /     IFPRANA 
001200*              WITHOUT-PROTECTION SEGMENTS, SCORES AND GRADES     IFPRANA 
001300*              EACH ELIGIBLE LISTING, AND WRITES TWO COLUMNAR     IFPRANA 
001400*              RECOMMENDATION REPORTS.                            IFPRANA 
001500*                                                                 IFPRANA 
001600*              THIS PROGRAM CALLS IFPHIST -- FIRST ONCE TO FOLD   IFPRANA 
001700*              THE CURRENT BATCH INTO THE PRICE-HISTORY STORE,    IFPRANA 
001800*              THEN ONCE PER RECOMMENDED OFFER TO GET A PRICE     IFPRANA 
001900*              TREND LABEL AGAINST THAT OFFER'S 30-DAY HISTORY.   IFPRANA 
002000*                                                                 IFPRANA 
002100*              SEE IFOFFWRK/IFSTSWRK/IFRPTLIN FOR THE RECORD      IFPRANA 
002200*              LAYOUTS THIS PROGRAM BUILDS AND CONSUMES.          IFPRANA 
002300*                                                                 IFPRANA 
002400 DATE-WRITTEN. 15 MAR 1994.                                       IFPRANA 
002500 DATE-COMPILED.                                                   IFPRANA 
002600 SECURITY. IFLIP PRICING SYSTEMS GROUP INTERNAL USE ONLY.         IFPRANA 
002700*                                                                 IFPRANA 
002800*    CHANGE LOG                                                   IFPRANA 
002900*    ----------                                                   IFPRANA 
003000*    1994-03-15  D.OKONKWO  ORIGINAL PROGRAM, REQUEST IFL-0012.   IFPRANA 
003100*                COMPUTED AVERAGE/STDDEV/MEDIAN FOR THE OVERALL   IFPRANA 
003200*                SEGMENT ONLY -- WITH/WITHOUT-PROTECTION SPLIT    IFPRANA 
003300*                AND THE RECOMMENDATION REPORT CAME LATER.        IFPRANA 
003400*    2003-08-14  D.OKONKWO  SWITCHED THE STANDARD DEVIATION FROM  IFPRANA 
003500*                A SAMPLE (N-1) DIVISOR TO A POPULATION (N)       IFPRANA 
003600*                DIVISOR TO MATCH HOW FINANCE DEFINES SPREAD ON   IFPRANA 
003700*                THE WEEKLY PRICING SHEET.  REQUEST IFL-0024.     IFPRANA 
003800*    1998-11-30  D.OKONKWO  Y2K: OFFER-DATE AND EVERY DATE FIELD  IFPRANA 
003900*                THIS PROGRAM TOUCHES ARE NOW CARRIED AS          IFPRANA 
004000*                CCYYMMDD.  THIS ENTRY IS LOGGED OUT OF ORDER     IFPRANA 
004100*                BECAUSE THE Y2K PROJECT TOUCHED EVERY PRICING    IFPRANA 
004200*                PROGRAM THE SAME NIGHT AND THE LOGS WERE MERGED  IFPRANA 
004300*                BY HAND AFTERWARD.  REQUEST Y2K-0447.            IFPRANA 
004400*    2005-03-02  D.OKONKWO  ADDED Q1/Q3 (25TH/75TH PERCENTILE) TO IFPRANA 
004500*                THE STATISTICS BLOCK -- SALES WANTED THE SPREAD  IFPRANA 
004600*                OF THE MIDDLE HALF, NOT JUST THE MEDIAN.         IFPRANA 
004700*                REQUEST IFL-0070.                                IFPRANA 
004800*    2007-04-03  D.OKONKWO  WIDENED OFFER-DATE HANDLING TO MATCH  IFPRANA 
004900*                THE IFPHIST IFL-0140 CHANGE SO BOTH PROGRAMS     IFPRANA 
005000*                AGREE ON WHAT "TODAY" MEANS.  REQUEST IFL-0140.  IFPRANA 
005100*    2011-09-14  R.ABIOLA   ADDED OFFER-PROTECTION-FLAG TO THE    IFPRANA 
005200*                STATISTICS SPLIT SO WITH-PACKAGE AND WITHOUT-    IFPRANA 
005300*                PACKAGE LISTINGS GET THEIR OWN AVERAGE/STDDEV/   IFPRANA 
005400*                MEDIAN INSTEAD OF ONE BLENDED FIGURE.            IFPRANA 
005500*                REQUEST IFL-0390.                                IFPRANA 
005600*    2015-03-27  R.ABIOLA   ADDED THE RECOMMENDED-OFFER LISTS,    IFPRANA 
005700*                THE Z-SCORE PASS, THE PROFIT MARGIN CALCULATION  IFPRANA 
005800*                AND THE TWO RECOMMENDATION REPORTS.  ALSO ADDED  IFPRANA 
005900*                THE CALL TO IFPHIST FOR THE BATCH-APPEND AND     IFPRANA 
006000*                PER-OFFER TREND CLASSIFICATION.  REQUEST         IFPRANA 
006100*                IFL-0781.                                        IFPRANA 
006200*    2017-01-10  R.ABIOLA   RAISED THE OFFER AND RECOMMENDED-LIST IFPRANA 
006300*                TABLES FROM 500 TO 1000 ENTRIES -- THE STORE     IFPRANA 
006400*                OUTGREW THE OLD LIMIT FOR A FULL-CATALOG RUN.    IFPRANA 
006500*                REQUEST IFL-0902.                                IFPRANA 
006600*    2019-08-19  R.ABIOLA   REWORKED THE Q1/MEDIAN/Q3 LOGIC INTO  IFPRANA 
006700*                ONE SHARED MEDIAN-OF-RANGE PARAGRAPH CALLED      IFPRANA 
006800*                THREE TIMES (FULL RANGE, LOWER HALF, UPPER       IFPRANA 
006900*                HALF) AFTER A Q1/Q3 DEFECT SURFACED IN THE       IFPRANA 
007000*                STATISTICS BLOCK.  SAME FIX WAS MADE IN IFPHIST  IFPRANA 
007100*                FOR CONSISTENCY.  REQUEST IFL-0996.              IFPRANA 
007200*    2021-02-11  R.ABIOLA   *** DO NOT CHANGE REC-THRESHOLD       IFPRANA 
007300*                WITHOUT SIGN-OFF ***  MARKETING ASKED FOR THE    IFPRANA 
007400*                RECOMMENDED-OFFER CUTOFF TO BE HELD AT THE OLD   IFPRANA 
007500*                -0.50 VALUE (NOT THE 0.80 USED BY THE BY-MODEL   IFPRANA 
007600*                REPORTS THAT WERE RETIRED UNDER IFL-0902) UNTIL  IFPRANA 
007700*                THE NEW PRICING POLICY IS SIGNED OFF.  THIS      IFPRANA 
007800*                LEAVES BOTH RECOMMENDATION REPORTS EMPTY FOR     IFPRANA 
007900*                NOW -- THAT IS EXPECTED, NOT A BUG.  REQUEST     IFPRANA 
008000*                IFL-1147.                                        IFPRANA 
008010*    2022-07-19  R.ABIOLA   FIXED 1020-STORE-OFFER SO IT NO       IFPRANA 
008020*                LONGER DROPS PRICE <= 0 OFFERS BEFORE THEY       IFPRANA 
008030*                REACH OFFER-TABLE -- THOSE ROWS STILL            IFPRANA 
008040*                BELONG IN THE PRICE-HISTORY APPEND AT 1500,      IFPRANA 
008050*                THEY JUST DO NOT BELONG IN THE STATISTICS,       IFPRANA 
008060*                Z-SCORE OR RECOMMENDED-LIST PASSES.  MOVED       IFPRANA 
008070*                THE PRICE > 0 SCREEN DOWN TO 2011/2021/          IFPRANA 
008080*                2031 AND 3510 WHERE IT BELONGS (5010             IFPRANA 
008090*                ALREADY HAD IT).  REQUEST IFL-1151.              IFPRANA 
008100*                                                                 IFPRANA 
008200 ENVIRONMENT DIVISION.                                            IFPRANA 
008300 CONFIGURATION SECTION.                                           IFPRANA 
008400 SOURCE-COMPUTER. IBM-370.                                        IFPRANA 
008500 OBJECT-COMPUTER. IBM-370.                                        IFPRANA 
008600 SPECIAL-NAMES.                                                   IFPRANA 
008700     C01 IS TOP-OF-FORM.                                          IFPRANA 
008800 INPUT-OUTPUT SECTION.                                            IFPRANA 
008900 FILE-CONTROL.                                                    IFPRANA 
009000     SELECT OFFER-FILE                                            IFPRANA 
009100         ASSIGN TO IFOFFIN                                        IFPRANA 
009200         ORGANIZATION IS LINE SEQUENTIAL                          IFPRANA 
009300         FILE STATUS IS OFFER-FILE-STATUS.                        IFPRANA 
009400     SELECT REC-REPORT-FILE-WP                                    IFPRANA 
009500         ASSIGN TO IFRECWP                                        IFPRANA 
009600         ORGANIZATION IS LINE SEQUENTIAL                          IFPRANA 
009700         FILE STATUS IS WP-FILE-STATUS.                           IFPRANA 
009800     SELECT REC-REPORT-FILE-NP                                    IFPRANA 
009900         ASSIGN TO IFRECNP                                        IFPRANA 
010000         ORGANIZATION IS LINE SEQUENTIAL                          IFPRANA 
010100         FILE STATUS IS NP-FILE-STATUS.                           IFPRANA 
010200*                                                                 IFPRANA 
010300 DATA DIVISION.                                                   IFPRANA 
010400 FILE SECTION.                                                    IFPRANA 
010500 FD  OFFER-FILE                                                   IFPRANA 
010600     LABEL RECORDS ARE STANDARD.                                  IFPRANA 
010700 COPY IFOFFWRK.                                                   IFPRANA 
010800*                                                                 IFPRANA 
010900 FD  REC-REPORT-FILE-WP                                           IFPRANA 
011000     LABEL RECORDS ARE STANDARD.                                  IFPRANA 
011100 01  IF-REC-PRINT-LINE-WP          PIC X(188).                    IFPRANA 
011200*                                                                 IFPRANA 
011300 FD  REC-REPORT-FILE-NP                                           IFPRANA 
011400     LABEL RECORDS ARE STANDARD.                                  IFPRANA 
011500 01  IF-REC-PRINT-LINE-NP          PIC X(188).                    IFPRANA 
011600*                                                                 IFPRANA 
011700 WORKING-STORAGE SECTION.                                         IFPRANA 
011800*                                                                 IFPRANA 
011900*    FILE STATUS / END-OF-FILE SWITCHES                           IFPRANA 
012000*                                                                 IFPRANA 
012100 77  OFFER-FILE-STATUS          PIC X(02) VALUE SPACES.           IFPRANA 
012200     88  OFFER-FILE-OK             VALUE '00'.                    IFPRANA 
012300 77  WP-FILE-STATUS             PIC X(02) VALUE SPACES.           IFPRANA 
012400 77  NP-FILE-STATUS             PIC X(02) VALUE SPACES.           IFPRANA 
012500 77  OFFER-EOF-SWITCH           PIC X(01) VALUE 'N'.              IFPRANA 
012600     88  AT-OFFER-EOF              VALUE 'Y'.                     IFPRANA 
012700*                                                                 IFPRANA 
012800*    THE IN-MEMORY OFFER SNAPSHOT -- ONE ENTRY PER LISTING WITH   IFPRANA 
012900*    A PRICE GREATER THAN ZERO.  ZERO/NEGATIVE-PRICE ROWS NEVER   IFPRANA 
013000*    MAKE IT INTO THIS TABLE -- THEY CANNOT FEED A STATISTIC, A   IFPRANA 
013100*    Z-SCORE OR A RECOMMENDATION, SO 1020-STORE-OFFER SCREENS     IFPRANA 
013200*    THEM OUT AT LOAD TIME.                                       IFPRANA 
013300*                                                                 IFPRANA 
013400 77  OFFER-CNTR                 PIC 9(4) COMP VALUE ZERO.         IFPRANA 
013500 01  OFFER-TABLE.                                                 IFPRANA 
013600     05  OFFER-ENTRY OCCURS 1000 TIMES                            IFPRANA 
013700             INDEXED BY OFFER-NDX.                                IFPRANA 
013800         10  OFFER-TITLE            PIC X(80).                    IFPRANA 
013900         10  OFFER-PRICE            PIC 9(7)V99.                  IFPRANA 
014000         10  OFFER-URL              PIC X(120).                   IFPRANA 
014100         10  OFFER-DATE             PIC 9(8).                     IFPRANA 
014200         10  OFFER-LOCATION         PIC X(30).                    IFPRANA 
014300         10  OFFER-PROTECTION-FLAG  PIC X(01).                    IFPRANA 
014400             88  OFFER-HAS-PROT         VALUE 'Y'.                IFPRANA 
014500         10  OFFER-MODEL            PIC X(20).                    IFPRANA 
014600         10  OFFER-STORAGE          PIC X(06).                    IFPRANA 
014700         10  OFFER-ZSCORE           PIC S9(3)V99 VALUE ZERO.      IFPRANA 
014800*                                                                 IFPRANA 
014900*    SEGMENT STATISTICS -- ONE COPY OF THE IFSTSWRK LAYOUT PER    IFPRANA 
015000*    SEGMENT, PULLED IN THREE TIMES WITH REPLACING SO THE FIELD   IFPRANA 
015100*    NAMES DO NOT COLLIDE.  SAME TRICK THE REGION-RATE COPYBOOK   IFPRANA 
015200*    USES ELSEWHERE IN THE SHOP.                                  IFPRANA 
015300*                                                                 IFPRANA 
015400 77  OV-CNTR                    PIC 9(4) COMP VALUE ZERO.         IFPRANA 
015500 COPY IFSTSWRK REPLACING LEADING ==IF-STATS==                     IFPRANA 
015600     BY ==OV-STATS==.                                             IFPRANA 
015700 77  WP-CNTR                    PIC 9(4) COMP VALUE ZERO.         IFPRANA 
015800 COPY IFSTSWRK REPLACING LEADING ==IF-STATS==                     IFPRANA 
015900     BY ==WP-STATS==.                                             IFPRANA 
016000 77  NP-CNTR                    PIC 9(4) COMP VALUE ZERO.         IFPRANA 
016100 COPY IFSTSWRK REPLACING LEADING ==IF-STATS==                     IFPRANA 
016200     BY ==NP-STATS==.                                             IFPRANA 
016300*                                                                 IFPRANA 
016400*    SCRATCH PRICE ARRAY -- RELOADED AND RESORTED ONCE PER        IFPRANA 
016500*    SEGMENT BY THE 2000 FAMILY BELOW.  3000/3100/4000 ALWAYS     IFPRANA 
016600*    WORK AGAINST WHATEVER IS CURRENTLY IN THIS TABLE.            IFPRANA 
016700*                                                                 IFPRANA 
016800 77  PRICE-WORK-CNTR            PIC 9(4) COMP VALUE ZERO.         IFPRANA 
016900 01  PRICE-WORK-AREA.                                             IFPRANA 
017000     05  PRICE-WORK-TABLE PIC 9(7)V99 OCCURS 1000 TIMES           IFPRANA 
017100             INDEXED BY PRICE-WORK-NDX.                           IFPRANA 
017200 01  PRICE-WORK-AREA-R REDEFINES PRICE-WORK-AREA.                 IFPRANA 
017300     05  FILLER                    PIC X(9000).                   IFPRANA 
017400*        LETS 2010/2020/2030 BLANK THE WHOLE SCRATCH TABLE IN     IFPRANA 
017500*        ONE MOVE BEFORE RELOADING IT FOR THE NEXT SEGMENT,       IFPRANA 
017600*        THE SAME SHORTCUT THE OLD RATE-TAPE JOBS USED.           IFPRANA 
017700 77  PWSORT-I                   PIC 9(4) COMP VALUE ZERO.         IFPRANA 
017800 77  PWSORT-J                   PIC 9(4) COMP VALUE ZERO.         IFPRANA 
017900 77  PWSORT-KEY                 PIC 9(7)V99 VALUE ZERO.           IFPRANA 
018000*                                                                 IFPRANA 
018100*    GENERIC STATISTIC WORK FIELDS -- 2010/2020/2030 EACH FILL    IFPRANA 
018200*    THESE AND THEN MOVE THE RESULT TO THEIR OWN SEGMENT GROUP.   IFPRANA 
018300*                                                                 IFPRANA 
018400 77  STAT-AVERAGE               PIC 9(7)V99 VALUE ZERO.           IFPRANA 
018500 77  STAT-SUM                   PIC 9(11)V99 VALUE ZERO.          IFPRANA 
018600 77  STAT-STDDEV                PIC 9(7)V99 VALUE ZERO.           IFPRANA 
018700 77  STAT-DEV                   PIC S9(7)V99 VALUE ZERO.          IFPRANA 
018800 77  STAT-SUMSQ                 PIC 9(11)V9999 VALUE ZERO.        IFPRANA 
018900 77  STAT-VARIANCE              PIC 9(9)V9999 VALUE ZERO.         IFPRANA 
019000 77  STAT-Q1                    PIC 9(7)V99 VALUE ZERO.           IFPRANA 
019100 77  STAT-MEDIAN                PIC 9(7)V99 VALUE ZERO.           IFPRANA 
019200 77  STAT-Q3                    PIC 9(7)V99 VALUE ZERO.           IFPRANA 
019300 77  PCTL-HALFLEN               PIC 9(4) COMP VALUE ZERO.         IFPRANA 
019400*                                                                 IFPRANA 
019500*    THIS COMPILER PREDATES FUNCTION SQRT, AND THE SHOP'S HOUSE   IFPRANA 
019600*    STYLE DOES NOT CALL INTRINSIC FUNCTIONS ANYWAY -- SO THE     IFPRANA 
019700*    STANDARD DEVIATION ROUTINE BELOW (3150) TAKES A SQUARE ROOT  IFPRANA 
019800*    THE SAME WAY THE OLD VARIANCE JOB ON THE RATE TAPES DID, BY  IFPRANA 
019900*    ITERATING NEWTON'S METHOD A FIXED 20 TIMES.                  IFPRANA 
020000*                                                                 IFPRANA 
020100 77  SQRT-GUESS                 PIC 9(9)V9999 VALUE ZERO.         IFPRANA 
020200 77  SQRT-CNTR                  PIC 9(2) COMP VALUE ZERO.         IFPRANA 
020300*                                                                 IFPRANA 
020400*    MEDIAN-OF-RANGE WORK FIELDS -- 4200 APPLIES THIS TO THE      IFPRANA 
020500*    FULL SORTED RANGE FOR THE MEDIAN, THEN TO THE LOWER AND      IFPRANA 
020600*    UPPER HALVES FOR Q1 AND Q3.                                  IFPRANA 
020700*                                                                 IFPRANA 
020800 77  MED-LO                     PIC 9(4) COMP VALUE ZERO.         IFPRANA 
020900 77  MED-HI                     PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021000 77  MED-N                      PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021100 77  MED-HALF                   PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021200 77  MED-REM                    PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021300 77  MED-ODDHALF                PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021400 77  MED-IDX1                   PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021500 77  MED-IDX2                   PIC 9(4) COMP VALUE ZERO.         IFPRANA 
021600 77  MED-RESULT                 PIC 9(7)V99 VALUE ZERO.           IFPRANA 
021700*                                                                 IFPRANA 
021800*    RECOMMENDED-OFFER LISTS -- ONE PER SEGMENT, HOLDING THE      IFPRANA 
021900*    OFFER-TABLE SUBSCRIPT AND PRICE FOR EACH LISTING THAT        IFPRANA 
022000*    PASSES 5010-TEST-OFFER-FOR-LIST.                             IFPRANA 
022100*                                                                 IFPRANA 
022200*    *** REC-THRESHOLD IS -0.50 ON PURPOSE -- SEE REQUEST         IFPRANA 
022300*    IFL-1147 IN THE CHANGE LOG ABOVE.  DO NOT RAISE THIS         IFPRANA 
022400*    WITHOUT SIGN-OFF FROM MARKETING.  AT -0.50 THE TEST AT       IFPRANA 
022500*    5010 CAN NEVER PASS (A PRICE CANNOT BE LESS THAN A           IFPRANA 
022600*    NEGATIVE NUMBER), SO BOTH RECOMMENDED LISTS COME OUT         IFPRANA 
022700*    EMPTY EVERY RUN.  THIS IS KNOWN AND IS CURRENTLY WANTED.     IFPRANA 
022800*                                                                 IFPRANA 
022900 77  REC-THRESHOLD              PIC S9V99 VALUE -0.50.            IFPRANA 
023000 77  REC-MAXPRICE               PIC S9(7)V99 VALUE ZERO.          IFPRANA 
023100 77  REC-WP-CNTR                PIC 9(4) COMP VALUE ZERO.         IFPRANA 
023200 01  REC-WP-AREA.                                                 IFPRANA 
023300     05  REC-WP-ENTRY OCCURS 1000 TIMES                           IFPRANA 
023400             INDEXED BY REC-WP-NDX.                               IFPRANA 
023500         10  REC-WP-PRICE           PIC 9(7)V99.                  IFPRANA 
023600         10  REC-WP-OFFER-NDX       PIC 9(4) COMP.                IFPRANA 
023700 77  REC-NP-CNTR                PIC 9(4) COMP VALUE ZERO.         IFPRANA 
023800 01  REC-NP-AREA.                                                 IFPRANA 
023900     05  REC-NP-ENTRY OCCURS 1000 TIMES                           IFPRANA 
024000             INDEXED BY REC-NP-NDX.                               IFPRANA 
024100         10  REC-NP-PRICE           PIC 9(7)V99.                  IFPRANA 
024200         10  REC-NP-OFFER-NDX       PIC 9(4) COMP.                IFPRANA 
024300 77  RSORT-I                    PIC 9(4) COMP VALUE ZERO.         IFPRANA 
024400 77  RSORT-J                    PIC 9(4) COMP VALUE ZERO.         IFPRANA 
024500 77  RSORT-KEY-PRICE            PIC 9(7)V99 VALUE ZERO.           IFPRANA 
024600 77  RSORT-KEY-OFFER-NDX        PIC 9(4) COMP VALUE ZERO.         IFPRANA 
024700*                                                                 IFPRANA 
024800*    REPORT-TARGET DISPATCH FLAG -- THE 6000 FAMILY IS SHARED     IFPRANA 
024900*    CODE FOR BOTH REPORTS; THIS FLAG SAYS WHICH FD AND WHICH     IFPRANA 
025000*    RECOMMENDED LIST/SEGMENT STATS IT IS WORKING AGAINST.        IFPRANA 
025100*                                                                 IFPRANA 
025200 77  REPORT-SEGMENT-FLAG        PIC X(02) VALUE SPACES.           IFPRANA 
025300     88  REPORT-IS-WP              VALUE 'WP'.                    IFPRANA 
025400     88  REPORT-IS-NP              VALUE 'NP'.                    IFPRANA 
025500 77  PAGE-LEN                   PIC 9(4) COMP VALUE 55.           IFPRANA 
025600 77  WP-LINE-CNTR               PIC 9(4) COMP VALUE ZERO.         IFPRANA 
025700 77  NP-LINE-CNTR               PIC 9(4) COMP VALUE ZERO.         IFPRANA 
025800*                                                                 IFPRANA 
025900*    PER-OFFER GRADE / TREND / MARGIN WORK FIELDS -- FILLED BY    IFPRANA 
026000*    6100/6200/6300 FOR WHICHEVER OFFER 6030/6040 IS CURRENTLY    IFPRANA 
026100*    POINTING OFFER-NDX AT.                                       IFPRANA 
026200*                                                                 IFPRANA 
026300 77  CURRENT-TREND              PIC X(25) VALUE SPACES.           IFPRANA 
026400 77  CURRENT-GRADE              PIC X(21) VALUE SPACES.           IFPRANA 
026500 77  GRADE-MEDIAN               PIC 9(7)V99 VALUE ZERO.           IFPRANA 
026600 77  GRADE-RATIO                PIC S9(3)V99 VALUE ZERO.          IFPRANA 
026700 77  TANIEJ-CNTR                PIC 9(2) COMP VALUE ZERO.         IFPRANA 
026800 77  SHIPPING-COST              PIC 9(3)V99 VALUE 20.00.          IFPRANA 
026900 77  LISTING-FEE                PIC 9(3)V99 VALUE 10.00.          IFPRANA 
027000 77  CURRENT-SELL-PRICE         PIC 9(7)V99 VALUE ZERO.           IFPRANA 
027100 77  CURRENT-TOTAL-COSTS        PIC S9(7)V99 VALUE ZERO.          IFPRANA 
027200 77  CURRENT-MARGIN             PIC S9(5)V99 VALUE ZERO.          IFPRANA 
027300 77  CURRENT-MARGIN-PCT         PIC S9(3)V99 VALUE ZERO.          IFPRANA 
027400*                                                                 IFPRANA 
027500*    DATE-FIELD EDIT AREA -- BREAKS A CCYYMMDD VALUE DOWN SO      IFPRANA 
027600*    6430 CAN STRING IT OUT AS CCYY-MM-DD FOR THE PRINT LINE.     IFPRANA 
027700*                                                                 IFPRANA 
027800 01  DATE-EDIT-AREA.                                              IFPRANA 
027900     05  DATE-EDIT-VALUE            PIC 9(8).                     IFPRANA 
028000 01  DATE-EDIT-R REDEFINES DATE-EDIT-AREA.                        IFPRANA 
028100     05  DATE-EDIT-CCYY             PIC 9(4).                     IFPRANA 
028200     05  DATE-EDIT-MM               PIC 9(2).                     IFPRANA 
028300     05  DATE-EDIT-DD               PIC 9(2).                     IFPRANA 
028400 77  SELL-PRICE-ED              PIC ZZZZZZ9.99.                   IFPRANA 
028500 77  MARGIN-ED                  PIC -99999.99.                    IFPRANA 
028600 77  PCT-ED                     PIC -999.99.                      IFPRANA 
028700*                                                                 IFPRANA 
028800*    THE RAW COMPUTED ROW FOR ONE RECOMMENDED OFFER, BEFORE IT    IFPRANA 
028900*    IS EDITED INTO THE PIPE-DELIMITED PRINT LINE BELOW.          IFPRANA 
029000*                                                                 IFPRANA 
029100 COPY IFRPTLIN.                                                   IFPRANA 
029200*                                                                 IFPRANA 
029300*    PRINT LINES -- ONE 01 PER LINE TYPE, WRITTEN FROM, NOT       IFPRANA 
029400*    INTO THE FD RECORD (SAME HABIT THE EXIT SAMPLES USE FOR      IFPRANA 
029500*    TITLE/SUBTITLE/DETAIL LINES).                                IFPRANA 
029600*                                                                 IFPRANA 
029700 01  RPT-SEGMENT-TITLE-LINE     PIC X(80) VALUE SPACES.           IFPRANA 
029800 01  RPT-COLUMN-HDR-LINE.                                         IFPRANA 
029900     05  FILLER PIC X(48) VALUE 'Tytul oferty'.                   IFPRANA 
030000     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
030100     05  FILLER PIC X(10) VALUE 'Cena'.                           IFPRANA 
030200     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
030300     05  FILLER PIC X(19) VALUE 'Rekomendacja'.                   IFPRANA 
030400     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
030500     05  FILLER PIC X(13) VALUE 'Data'.                           IFPRANA 
030600     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
030700     05  FILLER PIC X(23) VALUE 'Lokalizacja'.                    IFPRANA 
030800     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
030900     05  FILLER PIC X(07) VALUE 'Z-Score'.                        IFPRANA 
031000     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
031100     05  FILLER PIC X(15) VALUE 'Cena sprzedazy'.                 IFPRANA 
031200     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
031300     05  FILLER PIC X(20) VALUE 'Marza'.                          IFPRANA 
031400     05  FILLER PIC X(01) VALUE '|'.                              IFPRANA 
031500     05  FILLER PIC X(25) VALUE 'Trend cenowy'.                   IFPRANA 
031600 01  RPT-DETAIL-LINE.                                             IFPRANA 
031700     05  DL-TITLE                  PIC X(48).                     IFPRANA 
031800     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
031900     05  DL-PRICE                  PIC ZZZZZZ9.99.                IFPRANA 
032000     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
032100     05  DL-GRADE                  PIC X(19).                     IFPRANA 
032200     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
032300     05  DL-DATE                   PIC X(13).                     IFPRANA 
032400     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
032500     05  DL-LOCATION               PIC X(23).                     IFPRANA 
032600     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
032700     05  DL-ZSCORE                 PIC +ZZ9.99.                   IFPRANA 
032800     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
032900     05  DL-SELL-PRICE             PIC X(15).                     IFPRANA 
033000     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
033100     05  DL-MARGIN                 PIC X(20).                     IFPRANA 
033200     05  FILLER                    PIC X(01) VALUE '|'.           IFPRANA 
033300     05  DL-TREND                  PIC X(25).                     IFPRANA 
033400 01  RPT-EMPTY-LINE             PIC X(80) VALUE                   IFPRANA 
033500     'Brak rekomendowanych ofert w tym segmencie.'.               IFPRANA 
033600 01  RPT-STATS-TITLE-LINE       PIC X(80) VALUE                   IFPRANA 
033700     'Statystyki cenowe (PLN)'.                                   IFPRANA 
033800 01  RPT-STATS-LINE.                                              IFPRANA 
033900     05  SL-SEGMENT-NAME           PIC X(12).                     IFPRANA 
034000     05  FILLER                    PIC X(01) VALUE SPACE.         IFPRANA 
034100     05  FILLER PIC X(09) VALUE 'Srednia: '.                      IFPRANA 
034200     05  SL-AVERAGE                PIC ZZZZZZ9.99.                IFPRANA 
034300     05  FILLER                    PIC X(03) VALUE SPACES.        IFPRANA 
034400     05  FILLER PIC X(12) VALUE 'Odchylenie: '.                   IFPRANA 
034500     05  SL-STDDEV                 PIC ZZZZZZ9.99.                IFPRANA 
034600     05  FILLER                    PIC X(03) VALUE SPACES.        IFPRANA 
034700     05  FILLER PIC X(04) VALUE 'Q1: '.                           IFPRANA 
034800     05  SL-Q1                     PIC ZZZZZZ9.99.                IFPRANA 
034900     05  FILLER                    PIC X(03) VALUE SPACES.        IFPRANA 
035000     05  FILLER PIC X(09) VALUE 'Mediana: '.                      IFPRANA 
035100     05  SL-MEDIAN                 PIC ZZZZZZ9.99.                IFPRANA 
035200     05  FILLER                    PIC X(03) VALUE SPACES.        IFPRANA 
035300     05  FILLER PIC X(04) VALUE 'Q3: '.                           IFPRANA 
035400     05  SL-Q3                     PIC ZZZZZZ9.99.                IFPRANA 
035500*                                                                 IFPRANA 
035600*    PARAMETER AREA PASSED TO IFPHIST.  MUST MATCH IFPHIST'S      IFPRANA 
035700*    OWN LINKAGE SECTION BYTE FOR BYTE -- THIS SHOP DOES NOT      IFPRANA 
035800*    SHARE A COPYBOOK BETWEEN A CALLER AND ITS SUBPROGRAM, SO     IFPRANA 
035900*    THE GROUP IS RESTATED HERE THE SAME WAY IT IS IN IFPHIST.    IFPRANA 
036000*                                                                 IFPRANA 
036100 01  HIST-LINKAGE.                                                IFPRANA 
036200     05  HIST-REQUEST-CODE         PIC X(08).                     IFPRANA 
036300         88  HIST-REQ-CLASSIFY         VALUE 'CLASSIFY'.          IFPRANA 
036400         88  HIST-REQ-APPEND           VALUE 'APPEND  '.          IFPRANA 
036500     05  HIST-MODEL                PIC X(20).                     IFPRANA 
036600     05  HIST-STORAGE              PIC X(06).                     IFPRANA 
036700     05  HIST-PROTECTION-FLAG      PIC X(01).                     IFPRANA 
036800     05  HIST-CURRENT-PRICE        PIC 9(7)V99.                   IFPRANA 
036900     05  HIST-TREND-LABEL          PIC X(25).                     IFPRANA 
037000     05  HIST-BATCH-COUNT          PIC 9(4) COMP.                 IFPRANA 
037100     05  HIST-BATCH-TABLE OCCURS 0 TO 2000 TIMES                  IFPRANA 
037200             DEPENDING ON HIST-BATCH-COUNT                        IFPRANA 
037300             INDEXED BY HIST-BATCH-NDX.                           IFPRANA 
037400         10  HIST-BATCH-DATE           PIC 9(8).                  IFPRANA 
037500         10  HIST-BATCH-PRICE          PIC 9(7)V99.               IFPRANA 
037600         10  HIST-BATCH-MODEL          PIC X(20).                 IFPRANA 
037700         10  HIST-BATCH-STORAGE        PIC X(06).                 IFPRANA 
037800         10  HIST-BATCH-FLAG           PIC X(01).                 IFPRANA 
037900*                                                                 IFPRANA 
038000 PROCEDURE DIVISION.                                              IFPRANA 
038100*                                                                 IFPRANA 
038200 0000-MAIN-LINE.                                                  IFPRANA 
038300     OPEN INPUT OFFER-FILE.                                       IFPRANA 
038400     OPEN OUTPUT REC-REPORT-FILE-WP.                              IFPRANA 
038500     OPEN OUTPUT REC-REPORT-FILE-NP.                              IFPRANA 
038600     PERFORM 1000-LOAD-OFFERS THRU 1000-LOAD-OFFERS-EXIT.         IFPRANA 
038700     CLOSE OFFER-FILE.                                            IFPRANA 
038800     PERFORM 1500-APPEND-HISTORY                                  IFPRANA 
038900         THRU 1500-APPEND-HISTORY-EXIT.                           IFPRANA 
039000     PERFORM 2000-BUILD-SEGMENT-STATS                             IFPRANA 
039100         THRU 2090-BUILD-SEGMENT-STATS-EXIT.                      IFPRANA 
039200     PERFORM 3500-COMPUTE-ZSCORES                                 IFPRANA 
039300         THRU 3500-COMPUTE-ZSCORES-EXIT.                          IFPRANA 
039400     PERFORM 5000-BUILD-RECOMMENDED-LIST                          IFPRANA 
039500         THRU 5000-BUILD-RECOMMENDED-LIST-EXIT.                   IFPRANA 
039600     PERFORM 5500-SORT-RECOMMENDED-LIST                           IFPRANA 
039700         THRU 5500-SORT-RECOMMENDED-LIST-EXIT.                    IFPRANA 
039800     MOVE 'WP' TO REPORT-SEGMENT-FLAG.                            IFPRANA 
039900     PERFORM 6900-PRINT-STATS-BLOCK                               IFPRANA 
040000         THRU 6900-PRINT-STATS-BLOCK-EXIT.                        IFPRANA 
040100     PERFORM 6000-PRINT-SEGMENT-REPORT                            IFPRANA 
040200         THRU 6000-PRINT-SEGMENT-REPORT-EXIT.                     IFPRANA 
040300     MOVE 'NP' TO REPORT-SEGMENT-FLAG.                            IFPRANA 
040400     PERFORM 6900-PRINT-STATS-BLOCK                               IFPRANA 
040500         THRU 6900-PRINT-STATS-BLOCK-EXIT.                        IFPRANA 
040600     PERFORM 6000-PRINT-SEGMENT-REPORT                            IFPRANA 
040700         THRU 6000-PRINT-SEGMENT-REPORT-EXIT.                     IFPRANA 
040800     CLOSE REC-REPORT-FILE-WP.                                    IFPRANA 
040900     CLOSE REC-REPORT-FILE-NP.                                    IFPRANA 
041000     STOP RUN.                                                    IFPRANA 
041100*                                                                 IFPRANA 
041200*---------------------------------------------------------------* IFPRANA 
041300*    1000 -- LOAD THE OFFER SNAPSHOT INTO OFFER-TABLE             IFPRANA 
041400*---------------------------------------------------------------* IFPRANA 
041500 1000-LOAD-OFFERS.                                                IFPRANA 
041600     MOVE ZERO TO OFFER-CNTR.                                     IFPRANA 
041700     MOVE 'N' TO OFFER-EOF-SWITCH.                                IFPRANA 
041800     PERFORM 1010-READ-OFFER.                                     IFPRANA 
041900     PERFORM 1020-STORE-OFFER UNTIL AT-OFFER-EOF.                 IFPRANA 
042000 1000-LOAD-OFFERS-EXIT.                                           IFPRANA 
042100     EXIT.                                                        IFPRANA 
042200*                                                                 IFPRANA 
042300 1010-READ-OFFER.                                                 IFPRANA 
042400     READ OFFER-FILE                                              IFPRANA 
042500         AT END MOVE 'Y' TO OFFER-EOF-SWITCH                      IFPRANA 
042600     END-READ.                                                    IFPRANA 
042700*                                                                 IFPRANA 
042800 1020-STORE-OFFER.                                                IFPRANA 
042810*        EVERY OFFER OF THE BATCH IS STORED HERE, INCLUDING       IFPRANA 
042820*        PRICE <= 0 ROWS -- THE HISTORY APPEND AT 1500 MUST       IFPRANA 
042830*        SEE ALL OF THEM.  THE PRICE > 0 SCREEN IS APPLIED        IFPRANA 
042840*        DOWNSTREAM, SEGMENT BY SEGMENT, AT 2011/2021/2031        IFPRANA 
042850*        (STATISTICS), 3510 (Z-SCORE) AND 5010 (RECOMMENDED       IFPRANA 
042860*        LIST) -- NOT HERE.  REQUEST IFL-1151.                    IFPRANA 
042900     IF OFFER-CNTR < 1000                                         IFPRANA 
043100         ADD 1 TO OFFER-CNTR                                      IFPRANA 
043200         SET OFFER-NDX TO OFFER-CNTR                              IFPRANA 
043300         MOVE IF-OFFER-TITLE TO                                   IFPRANA 
043400             OFFER-TITLE (OFFER-NDX)                              IFPRANA 
043500         MOVE IF-OFFER-PRICE TO                                   IFPRANA 
043600             OFFER-PRICE (OFFER-NDX)                              IFPRANA 
043700         MOVE IF-OFFER-URL TO                                     IFPRANA 
043800             OFFER-URL (OFFER-NDX)                                IFPRANA 
043900         MOVE IF-OFFER-DATE TO                                    IFPRANA 
044000             OFFER-DATE (OFFER-NDX)                               IFPRANA 
044100         MOVE IF-OFFER-LOCATION TO                                IFPRANA 
044200             OFFER-LOCATION (OFFER-NDX)                           IFPRANA 
044300         MOVE IF-OFFER-PROTECTION-FLAG TO                         IFPRANA 
044400             OFFER-PROTECTION-FLAG (OFFER-NDX)                    IFPRANA 
044500         MOVE IF-OFFER-MODEL TO                                   IFPRANA 
044600             OFFER-MODEL (OFFER-NDX)                              IFPRANA 
044700         MOVE IF-OFFER-STORAGE TO                                 IFPRANA 
044800             OFFER-STORAGE (OFFER-NDX)                            IFPRANA 
044900         MOVE ZERO TO OFFER-ZSCORE (OFFER-NDX)                    IFPRANA 
045000     END-IF.                                                      IFPRANA 
045100     PERFORM 1010-READ-OFFER.                                     IFPRANA 
045200*                                                                 IFPRANA 
045300*---------------------------------------------------------------* IFPRANA 
045400*    1500 -- FOLD THE WHOLE BATCH INTO THE PRICE-HISTORY STORE    IFPRANA 
045500*---------------------------------------------------------------* IFPRANA 
045600 1500-APPEND-HISTORY.                                             IFPRANA 
045700     MOVE SPACES TO HIST-LINKAGE.                                 IFPRANA 
045800     MOVE 'APPEND  ' TO HIST-REQUEST-CODE.                        IFPRANA 
045900     MOVE OFFER-CNTR TO HIST-BATCH-COUNT.                         IFPRANA 
046000     PERFORM 1510-BUILD-HIST-BATCH-ROW                            IFPRANA 
046100         VARYING OFFER-NDX FROM 1 BY 1                            IFPRANA 
046200         UNTIL OFFER-NDX > OFFER-CNTR.                            IFPRANA 
046300     CALL 'IFPHIST' USING HIST-LINKAGE.                           IFPRANA 
046400 1500-APPEND-HISTORY-EXIT.                                        IFPRANA 
046500     EXIT.                                                        IFPRANA 
046600*                                                                 IFPRANA 
046700 1510-BUILD-HIST-BATCH-ROW.                                       IFPRANA 
046800     SET HIST-BATCH-NDX TO OFFER-NDX.                             IFPRANA 
046900     MOVE OFFER-DATE (OFFER-NDX) TO                               IFPRANA 
047000         HIST-BATCH-DATE (HIST-BATCH-NDX).                        IFPRANA 
047100     MOVE OFFER-PRICE (OFFER-NDX) TO                              IFPRANA 
047200         HIST-BATCH-PRICE (HIST-BATCH-NDX).                       IFPRANA 
047300     MOVE OFFER-MODEL (OFFER-NDX) TO                              IFPRANA 
047400         HIST-BATCH-MODEL (HIST-BATCH-NDX).                       IFPRANA 
047500     MOVE OFFER-STORAGE (OFFER-NDX) TO                            IFPRANA 
047600         HIST-BATCH-STORAGE (HIST-BATCH-NDX).                     IFPRANA 
047700     MOVE OFFER-PROTECTION-FLAG (OFFER-NDX) TO                    IFPRANA 
047800         HIST-BATCH-FLAG (HIST-BATCH-NDX).                        IFPRANA 
047900*                                                                 IFPRANA 
048000*---------------------------------------------------------------* IFPRANA 
048100*    2000 -- BUILD STATISTICS FOR ALL THREE SEGMENTS              IFPRANA 
048200*---------------------------------------------------------------* IFPRANA 
048300 2000-BUILD-SEGMENT-STATS.                                        IFPRANA 
048400     PERFORM 2010-BUILD-OVERALL-STATS                             IFPRANA 
048500         THRU 2010-BUILD-OVERALL-STATS-EXIT.                      IFPRANA 
048600     PERFORM 2020-BUILD-WITH-PROT-STATS                           IFPRANA 
048700         THRU 2020-BUILD-WITH-PROT-STATS-EXIT.                    IFPRANA 
048800     PERFORM 2030-BUILD-NO-PROT-STATS                             IFPRANA 
048900         THRU 2030-BUILD-NO-PROT-STATS-EXIT.                      IFPRANA 
049000 2090-BUILD-SEGMENT-STATS-EXIT.                                   IFPRANA 
049100     EXIT.                                                        IFPRANA 
049200*                                                                 IFPRANA 
049300 2010-BUILD-OVERALL-STATS.                                        IFPRANA 
049400     MOVE ZERO TO PRICE-WORK-CNTR.                                IFPRANA 
049500     MOVE ZEROS TO PRICE-WORK-AREA-R.                             IFPRANA 
049600     PERFORM 2011-COLLECT-OVERALL-PRICE                           IFPRANA 
049700         VARYING OFFER-NDX FROM 1 BY 1                            IFPRANA 
049800         UNTIL OFFER-NDX > OFFER-CNTR.                            IFPRANA 
049900     PERFORM 2800-SORT-PRICE-WORK-TABLE                           IFPRANA 
050000         THRU 2800-SORT-PRICE-WORK-TABLE-EXIT.                    IFPRANA 
050100     PERFORM 3000-COMPUTE-AVERAGE                                 IFPRANA 
050200         THRU 3000-COMPUTE-AVERAGE-EXIT.                          IFPRANA 
050300     MOVE STAT-AVERAGE TO OV-STATS-AVERAGE.                       IFPRANA 
050400     PERFORM 3100-COMPUTE-STDDEV                                  IFPRANA 
050500         THRU 3100-COMPUTE-STDDEV-EXIT.                           IFPRANA 
050600     MOVE STAT-STDDEV TO OV-STATS-STDDEV.                         IFPRANA 
050700     PERFORM 4000-COMPUTE-PERCENTILES                             IFPRANA 
050800         THRU 4000-COMPUTE-PERCENTILES-EXIT.                      IFPRANA 
050900     MOVE STAT-Q1 TO OV-STATS-Q1.                                 IFPRANA 
051000     MOVE STAT-MEDIAN TO OV-STATS-MEDIAN.                         IFPRANA 
051100     MOVE STAT-Q3 TO OV-STATS-Q3.                                 IFPRANA 
051200     MOVE PRICE-WORK-CNTR TO OV-CNTR.                             IFPRANA 
051300     MOVE 'OVERALL' TO OV-STATS-SEGMENT.                          IFPRANA 
051400 2010-BUILD-OVERALL-STATS-EXIT.                                   IFPRANA 
051500     EXIT.                                                        IFPRANA 
051600*                                                                 IFPRANA 
051700 2011-COLLECT-OVERALL-PRICE.                                      IFPRANA 
051800     IF PRICE-WORK-CNTR < 1000                                    IFPRANA 
051900         ADD 1 TO PRICE-WORK-CNTR                                 IFPRANA 
052000         SET PRICE-WORK-NDX TO PRICE-WORK-CNTR                    IFPRANA 
052100         MOVE OFFER-PRICE (OFFER-NDX) TO                          IFPRANA 
052200             PRICE-WORK-TABLE (PRICE-WORK-NDX)                    IFPRANA 
052300     END-IF.                                                      IFPRANA 
052400*                                                                 IFPRANA 
052500 2020-BUILD-WITH-PROT-STATS.                                      IFPRANA 
052600     MOVE ZERO TO PRICE-WORK-CNTR.                                IFPRANA 
052700     MOVE ZEROS TO PRICE-WORK-AREA-R.                             IFPRANA 
052800     PERFORM 2021-COLLECT-WITH-PROT-PRICE                         IFPRANA 
052900         VARYING OFFER-NDX FROM 1 BY 1                            IFPRANA 
053000         UNTIL OFFER-NDX > OFFER-CNTR.                            IFPRANA 
053100     PERFORM 2800-SORT-PRICE-WORK-TABLE                           IFPRANA 
053200         THRU 2800-SORT-PRICE-WORK-TABLE-EXIT.                    IFPRANA 
053300     PERFORM 3000-COMPUTE-AVERAGE                                 IFPRANA 
053400         THRU 3000-COMPUTE-AVERAGE-EXIT.                          IFPRANA 
053500     MOVE STAT-AVERAGE TO WP-STATS-AVERAGE.                       IFPRANA 
053600     PERFORM 3100-COMPUTE-STDDEV                                  IFPRANA 
053700         THRU 3100-COMPUTE-STDDEV-EXIT.                           IFPRANA 
053800     MOVE STAT-STDDEV TO WP-STATS-STDDEV.                         IFPRANA 
053900     PERFORM 4000-COMPUTE-PERCENTILES                             IFPRANA 
054000         THRU 4000-COMPUTE-PERCENTILES-EXIT.                      IFPRANA 
054100     MOVE STAT-Q1 TO WP-STATS-Q1.                                 IFPRANA 
054200     MOVE STAT-MEDIAN TO WP-STATS-MEDIAN.                         IFPRANA 
054300     MOVE STAT-Q3 TO WP-STATS-Q3.                                 IFPRANA 
054400     MOVE PRICE-WORK-CNTR TO WP-CNTR.                             IFPRANA 
054500     MOVE 'WITH-PROT' TO WP-STATS-SEGMENT.                        IFPRANA 
054600 2020-BUILD-WITH-PROT-STATS-EXIT.                                 IFPRANA 
054700     EXIT.                                                        IFPRANA 
054800*                                                                 IFPRANA 
054900 2021-COLLECT-WITH-PROT-PRICE.                                    IFPRANA 
055000     IF OFFER-PROTECTION-FLAG (OFFER-NDX) = 'Y'                   IFPRANA 
055100         AND PRICE-WORK-CNTR < 1000                               IFPRANA 
055200         ADD 1 TO PRICE-WORK-CNTR                                 IFPRANA 
055300         SET PRICE-WORK-NDX TO PRICE-WORK-CNTR                    IFPRANA 
055400         MOVE OFFER-PRICE (OFFER-NDX) TO                          IFPRANA 
055500             PRICE-WORK-TABLE (PRICE-WORK-NDX)                    IFPRANA 
055600     END-IF.                                                      IFPRANA 
055700*                                                                 IFPRANA 
055800 2030-BUILD-NO-PROT-STATS.                                        IFPRANA 
055900     MOVE ZERO TO PRICE-WORK-CNTR.                                IFPRANA 
056000     MOVE ZEROS TO PRICE-WORK-AREA-R.                             IFPRANA 
056100     PERFORM 2031-COLLECT-NO-PROT-PRICE                           IFPRANA 
056200         VARYING OFFER-NDX FROM 1 BY 1                            IFPRANA 
056300         UNTIL OFFER-NDX > OFFER-CNTR.                            IFPRANA 
056400     PERFORM 2800-SORT-PRICE-WORK-TABLE                           IFPRANA 
056500         THRU 2800-SORT-PRICE-WORK-TABLE-EXIT.                    IFPRANA 
056600     PERFORM 3000-COMPUTE-AVERAGE                                 IFPRANA 
056700         THRU 3000-COMPUTE-AVERAGE-EXIT.                          IFPRANA 
056800     MOVE STAT-AVERAGE TO NP-STATS-AVERAGE.                       IFPRANA 
056900     PERFORM 3100-COMPUTE-STDDEV                                  IFPRANA 
057000         THRU 3100-COMPUTE-STDDEV-EXIT.                           IFPRANA 
057100     MOVE STAT-STDDEV TO NP-STATS-STDDEV.                         IFPRANA 
057200     PERFORM 4000-COMPUTE-PERCENTILES                             IFPRANA 
057300         THRU 4000-COMPUTE-PERCENTILES-EXIT.                      IFPRANA 
057400     MOVE STAT-Q1 TO NP-STATS-Q1.                                 IFPRANA 
057500     MOVE STAT-MEDIAN TO NP-STATS-MEDIAN.                         IFPRANA 
057600     MOVE STAT-Q3 TO NP-STATS-Q3.                                 IFPRANA 
057700     MOVE PRICE-WORK-CNTR TO NP-CNTR.                             IFPRANA 
057800     MOVE 'NO-PROT' TO NP-STATS-SEGMENT.                          IFPRANA 
057900 2030-BUILD-NO-PROT-STATS-EXIT.                                   IFPRANA 
058000     EXIT.                                                        IFPRANA 
058100*                                                                 IFPRANA 
058200 2031-COLLECT-NO-PROT-PRICE.                                      IFPRANA 
058300     IF OFFER-PROTECTION-FLAG (OFFER-NDX) = 'N'                   IFPRANA 
058400         AND PRICE-WORK-CNTR < 1000                               IFPRANA 
058500         ADD 1 TO PRICE-WORK-CNTR                                 IFPRANA 
058600         SET PRICE-WORK-NDX TO PRICE-WORK-CNTR                    IFPRANA 
058700         MOVE OFFER-PRICE (OFFER-NDX) TO                          IFPRANA 
058800             PRICE-WORK-TABLE (PRICE-WORK-NDX)                    IFPRANA 
058900     END-IF.                                                      IFPRANA 
059000*                                                                 IFPRANA 
059100*    2800 -- INSERTION SORT OF THE SCRATCH PRICE TABLE, ASCENDING.IFPRANA 
059200*    SAME SHAPE AS THE SORT IN IFPHIST -- THIS SHOP HAS NO SORT   IFPRANA 
059300*    VERB WIRED INTO A WORKING-STORAGE TABLE, SO EVERY PROGRAM    IFPRANA 
059400*    THAT NEEDS ONE ROLLS ITS OWN.                                IFPRANA 
059500*                                                                 IFPRANA 
059600 2800-SORT-PRICE-WORK-TABLE.                                      IFPRANA 
059700     IF PRICE-WORK-CNTR < 2                                       IFPRANA 
059800         GO TO 2800-SORT-PRICE-WORK-TABLE-EXIT                    IFPRANA 
059900     END-IF.                                                      IFPRANA 
060000     MOVE 2 TO PWSORT-I.                                          IFPRANA 
060100     PERFORM 2810-SORT-OUTER                                      IFPRANA 
060200         UNTIL PWSORT-I > PRICE-WORK-CNTR.                        IFPRANA 
060300 2800-SORT-PRICE-WORK-TABLE-EXIT.                                 IFPRANA 
060400     EXIT.                                                        IFPRANA 
060500*                                                                 IFPRANA 
060600 2810-SORT-OUTER.                                                 IFPRANA 
060700     MOVE PRICE-WORK-TABLE (PWSORT-I) TO PWSORT-KEY.              IFPRANA 
060800     MOVE PWSORT-I TO PWSORT-J.                                   IFPRANA 
060900     PERFORM 2820-SORT-SHIFT                                      IFPRANA 
061000         UNTIL PWSORT-J < 2                                       IFPRANA 
061100         OR PRICE-WORK-TABLE (PWSORT-J - 1)                       IFPRANA 
061200             NOT > PWSORT-KEY.                                    IFPRANA 
061300     MOVE PWSORT-KEY TO PRICE-WORK-TABLE (PWSORT-J).              IFPRANA 
061400     ADD 1 TO PWSORT-I.                                           IFPRANA 
061500*                                                                 IFPRANA 
061600 2820-SORT-SHIFT.                                                 IFPRANA 
061700     MOVE PRICE-WORK-TABLE (PWSORT-J - 1) TO                      IFPRANA 
061800         PRICE-WORK-TABLE (PWSORT-J).                             IFPRANA 
061900     SUBTRACT 1 FROM PWSORT-J.                                    IFPRANA 
062000*                                                                 IFPRANA 
062100*---------------------------------------------------------------* IFPRANA 
062200*    3000/3100 -- AVERAGE AND POPULATION STANDARD DEVIATION       IFPRANA 
062300*    OF WHATEVER IS CURRENTLY IN PRICE-WORK-TABLE                 IFPRANA 
062400*---------------------------------------------------------------* IFPRANA 
062500 3000-COMPUTE-AVERAGE.                                            IFPRANA 
062600     MOVE ZERO TO STAT-AVERAGE.                                   IFPRANA 
062700     IF PRICE-WORK-CNTR = ZERO                                    IFPRANA 
062800         GO TO 3000-COMPUTE-AVERAGE-EXIT                          IFPRANA 
062900     END-IF.                                                      IFPRANA 
063000     MOVE ZERO TO STAT-SUM.                                       IFPRANA 
063100     PERFORM 3010-ADD-TO-SUM                                      IFPRANA 
063200         VARYING PRICE-WORK-NDX FROM 1 BY 1                       IFPRANA 
063300         UNTIL PRICE-WORK-NDX > PRICE-WORK-CNTR.                  IFPRANA 
063400     COMPUTE STAT-AVERAGE ROUNDED =                               IFPRANA 
063500         STAT-SUM / PRICE-WORK-CNTR.                              IFPRANA 
063600 3000-COMPUTE-AVERAGE-EXIT.                                       IFPRANA 
063700     EXIT.                                                        IFPRANA 
063800*                                                                 IFPRANA 
063900 3010-ADD-TO-SUM.                                                 IFPRANA 
064000     ADD PRICE-WORK-TABLE (PRICE-WORK-NDX)                        IFPRANA 
064100         TO STAT-SUM.                                             IFPRANA 
064200*                                                                 IFPRANA 
064300 3100-COMPUTE-STDDEV.                                             IFPRANA 
064400     MOVE ZERO TO STAT-STDDEV.                                    IFPRANA 
064500     IF PRICE-WORK-CNTR < 2                                       IFPRANA 
064600         GO TO 3100-COMPUTE-STDDEV-EXIT                           IFPRANA 
064700     END-IF.                                                      IFPRANA 
064800     MOVE ZERO TO STAT-SUMSQ.                                     IFPRANA 
064900     PERFORM 3110-ADD-SQ-DEV                                      IFPRANA 
065000         VARYING PRICE-WORK-NDX FROM 1 BY 1                       IFPRANA 
065100         UNTIL PRICE-WORK-NDX > PRICE-WORK-CNTR.                  IFPRANA 
065200     COMPUTE STAT-VARIANCE ROUNDED =                              IFPRANA 
065300         STAT-SUMSQ / PRICE-WORK-CNTR.                            IFPRANA 
065400     PERFORM 3150-COMPUTE-SQRT                                    IFPRANA 
065500         THRU 3150-COMPUTE-SQRT-EXIT.                             IFPRANA 
065600 3100-COMPUTE-STDDEV-EXIT.                                        IFPRANA 
065700     EXIT.                                                        IFPRANA 
065800*                                                                 IFPRANA 
065900 3110-ADD-SQ-DEV.                                                 IFPRANA 
066000     COMPUTE STAT-DEV =                                           IFPRANA 
066100         PRICE-WORK-TABLE (PRICE-WORK-NDX)                        IFPRANA 
066200             - STAT-AVERAGE.                                      IFPRANA 
066300     COMPUTE STAT-SUMSQ ROUNDED =                                 IFPRANA 
066400         STAT-SUMSQ + (STAT-DEV * STAT-DEV).                      IFPRANA 
066500*                                                                 IFPRANA 
066600 3150-COMPUTE-SQRT.                                               IFPRANA 
066700     IF STAT-VARIANCE = ZERO                                      IFPRANA 
066800         MOVE ZERO TO STAT-STDDEV                                 IFPRANA 
066900         GO TO 3150-COMPUTE-SQRT-EXIT                             IFPRANA 
067000     END-IF.                                                      IFPRANA 
067100     MOVE STAT-VARIANCE TO SQRT-GUESS.                            IFPRANA 
067200     PERFORM 3160-SQRT-ITERATE                                    IFPRANA 
067300         VARYING SQRT-CNTR FROM 1 BY 1                            IFPRANA 
067400         UNTIL SQRT-CNTR > 20.                                    IFPRANA 
067500     MOVE SQRT-GUESS TO STAT-STDDEV.                              IFPRANA 
067600 3150-COMPUTE-SQRT-EXIT.                                          IFPRANA 
067700     EXIT.                                                        IFPRANA 
067800*                                                                 IFPRANA 
067900 3160-SQRT-ITERATE.                                               IFPRANA 
068000     COMPUTE SQRT-GUESS ROUNDED =                                 IFPRANA 
068100         (SQRT-GUESS + (STAT-VARIANCE / SQRT-GUESS))              IFPRANA 
068200             / 2.                                                 IFPRANA 
068300*                                                                 IFPRANA 
068400*---------------------------------------------------------------* IFPRANA 
068500*    3500 -- Z-SCORE FOR EVERY OFFER AGAINST ITS OWN SEGMENT      IFPRANA 
068600*---------------------------------------------------------------* IFPRANA 
068700 3500-COMPUTE-ZSCORES.                                            IFPRANA 
068800     PERFORM 3510-COMPUTE-OFFER-ZSCORE                            IFPRANA 
068900         VARYING OFFER-NDX FROM 1 BY 1                            IFPRANA 
069000         UNTIL OFFER-NDX > OFFER-CNTR.                            IFPRANA 
069100 3500-COMPUTE-ZSCORES-EXIT.                                       IFPRANA 
069200     EXIT.                                                        IFPRANA 
069300*                                                                 IFPRANA 
069400 3510-COMPUTE-OFFER-ZSCORE.                                       IFPRANA 
069410*        Z-SCORE IS ONLY MEANINGFUL FOR PRICE > 0 -- A            IFPRANA 
069420*        PRICE <= 0 ROW LEAVES THE ZERO-FILLED DEFAULT            IFPRANA 
069430*        FROM 1020-STORE-OFFER IN PLACE.  REQUEST IFL-1151.       IFPRANA 
069440     IF OFFER-PRICE (OFFER-NDX) > ZERO                            IFPRANA 
069500         IF OFFER-PROTECTION-FLAG (OFFER-NDX) = 'Y'               IFPRANA 
069600             IF WP-STATS-STDDEV = ZERO                            IFPRANA 
069700                 MOVE ZERO TO OFFER-ZSCORE (OFFER-NDX)            IFPRANA 
069800             ELSE                                                 IFPRANA 
069900                 COMPUTE OFFER-ZSCORE (OFFER-NDX)                 IFPRANA 
069950                     ROUNDED = (OFFER-PRICE (OFFER-NDX)           IFPRANA 
070000                     - WP-STATS-AVERAGE) / WP-STATS-STDDEV        IFPRANA 
070200             END-IF                                               IFPRANA 
070300         ELSE                                                     IFPRANA 
070400             IF NP-STATS-STDDEV = ZERO                            IFPRANA 
070500                 MOVE ZERO TO OFFER-ZSCORE (OFFER-NDX)            IFPRANA 
070600             ELSE                                                 IFPRANA 
070700                 COMPUTE OFFER-ZSCORE (OFFER-NDX)                 IFPRANA 
070750                     ROUNDED = (OFFER-PRICE (OFFER-NDX)           IFPRANA 
070800                     - NP-STATS-AVERAGE) / NP-STATS-STDDEV        IFPRANA 
071000             END-IF                                               IFPRANA 
071010         END-IF                                                   IFPRANA 
071100     END-IF.                                                      IFPRANA 
071200*                                                                 IFPRANA 
071300*---------------------------------------------------------------* IFPRANA 
071400*    4000/4200 -- Q1, MEDIAN AND Q3 OF PRICE-WORK-TABLE.          IFPRANA 
071500*    4200 IS CALLED THREE TIMES: FULL SORTED RANGE FOR THE        IFPRANA 
071600*    MEDIAN, THEN THE LOWER HALF FOR Q1 AND THE UPPER HALF        IFPRANA 
071700*    FOR Q3 (TUKEY HINGES -- THE MIDDLE ELEMENT IS LEFT OUT       IFPRANA 
071800*    OF BOTH HALVES WHEN THE COUNT IS ODD).                       IFPRANA 
071900*---------------------------------------------------------------* IFPRANA 
072000 4000-COMPUTE-PERCENTILES.                                        IFPRANA 
072100     MOVE ZERO TO STAT-Q1.                                        IFPRANA 
072200     MOVE ZERO TO STAT-MEDIAN.                                    IFPRANA 
072300     MOVE ZERO TO STAT-Q3.                                        IFPRANA 
072400     IF PRICE-WORK-CNTR = ZERO                                    IFPRANA 
072500         GO TO 4000-COMPUTE-PERCENTILES-EXIT                      IFPRANA 
072600     END-IF.                                                      IFPRANA 
072700     MOVE 1 TO MED-LO.                                            IFPRANA 
072800     MOVE PRICE-WORK-CNTR TO MED-HI.                              IFPRANA 
072900     PERFORM 4200-COMPUTE-MEDIAN-RANGE                            IFPRANA 
073000         THRU 4200-COMPUTE-MEDIAN-RANGE-EXIT.                     IFPRANA 
073100     MOVE MED-RESULT TO STAT-MEDIAN.                              IFPRANA 
073200     COMPUTE PCTL-HALFLEN = PRICE-WORK-CNTR / 2.                  IFPRANA 
073300     MOVE 1 TO MED-LO.                                            IFPRANA 
073400     MOVE PCTL-HALFLEN TO MED-HI.                                 IFPRANA 
073500     PERFORM 4200-COMPUTE-MEDIAN-RANGE                            IFPRANA 
073600         THRU 4200-COMPUTE-MEDIAN-RANGE-EXIT.                     IFPRANA 
073700     MOVE MED-RESULT TO STAT-Q1.                                  IFPRANA 
073800     COMPUTE MED-LO =                                             IFPRANA 
073900         PRICE-WORK-CNTR - PCTL-HALFLEN + 1.                      IFPRANA 
074000     MOVE PRICE-WORK-CNTR TO MED-HI.                              IFPRANA 
074100     PERFORM 4200-COMPUTE-MEDIAN-RANGE                            IFPRANA 
074200         THRU 4200-COMPUTE-MEDIAN-RANGE-EXIT.                     IFPRANA 
074300     MOVE MED-RESULT TO STAT-Q3.                                  IFPRANA 
074400 4000-COMPUTE-PERCENTILES-EXIT.                                   IFPRANA 
074500     EXIT.                                                        IFPRANA 
074600*                                                                 IFPRANA 
074700 4200-COMPUTE-MEDIAN-RANGE.                                       IFPRANA 
074800     COMPUTE MED-N = MED-HI - MED-LO + 1.                         IFPRANA 
074900     IF MED-N NOT > 0                                             IFPRANA 
075000         MOVE 0 TO MED-RESULT                                     IFPRANA 
075100         GO TO 4200-COMPUTE-MEDIAN-RANGE-EXIT                     IFPRANA 
075200     END-IF.                                                      IFPRANA 
075300     COMPUTE MED-HALF = MED-N / 2.                                IFPRANA 
075400     COMPUTE MED-REM = MED-N - (MED-HALF * 2).                    IFPRANA 
075500     IF MED-REM = 0                                               IFPRANA 
075600         COMPUTE MED-IDX1 = MED-LO + MED-HALF - 1                 IFPRANA 
075700         COMPUTE MED-IDX2 = MED-LO + MED-HALF                     IFPRANA 
075800         COMPUTE MED-RESULT ROUNDED =                             IFPRANA 
075900             (PRICE-WORK-TABLE (MED-IDX1)                         IFPRANA 
076000                 + PRICE-WORK-TABLE (MED-IDX2)) / 2               IFPRANA 
076100     ELSE                                                         IFPRANA 
076200         COMPUTE MED-ODDHALF = (MED-N + 1) / 2                    IFPRANA 
076300         COMPUTE MED-IDX1 =                                       IFPRANA 
076400             MED-LO + MED-ODDHALF - 1                             IFPRANA 
076500         MOVE PRICE-WORK-TABLE (MED-IDX1) TO                      IFPRANA 
076600             MED-RESULT                                           IFPRANA 
076700     END-IF.                                                      IFPRANA 
076800 4200-COMPUTE-MEDIAN-RANGE-EXIT.                                  IFPRANA 
076900     EXIT.                                                        IFPRANA 
077000*                                                                 IFPRANA 
077100*---------------------------------------------------------------* IFPRANA 
077200*    5000 -- RECOMMENDED-OFFER LISTS (SEE THE IFL-1147 NOTE       IFPRANA 
077300*    ABOVE REC-THRESHOLD -- BOTH LISTS COME OUT EMPTY)            IFPRANA 
077400*---------------------------------------------------------------* IFPRANA 
077500 5000-BUILD-RECOMMENDED-LIST.                                     IFPRANA 
077600     MOVE ZERO TO REC-WP-CNTR.                                    IFPRANA 
077700     MOVE ZERO TO REC-NP-CNTR.                                    IFPRANA 
077800     PERFORM 5010-TEST-OFFER-FOR-LIST                             IFPRANA 
077900         VARYING OFFER-NDX FROM 1 BY 1                            IFPRANA 
078000         UNTIL OFFER-NDX > OFFER-CNTR.                            IFPRANA 
078100 5000-BUILD-RECOMMENDED-LIST-EXIT.                                IFPRANA 
078200     EXIT.                                                        IFPRANA 
078300*                                                                 IFPRANA 
078400 5010-TEST-OFFER-FOR-LIST.                                        IFPRANA 
078500     IF OFFER-PROTECTION-FLAG (OFFER-NDX) = 'Y'                   IFPRANA 
078600         COMPUTE REC-MAXPRICE ROUNDED =                           IFPRANA 
078700             WP-STATS-AVERAGE * REC-THRESHOLD                     IFPRANA 
078800         IF OFFER-PRICE (OFFER-NDX) > ZERO                        IFPRANA 
078900             AND OFFER-PRICE (OFFER-NDX)                          IFPRANA 
079000                 NOT > REC-MAXPRICE                               IFPRANA 
079100             AND REC-WP-CNTR < 1000                               IFPRANA 
079200             ADD 1 TO REC-WP-CNTR                                 IFPRANA 
079300             SET REC-WP-NDX TO REC-WP-CNTR                        IFPRANA 
079400             MOVE OFFER-PRICE (OFFER-NDX) TO                      IFPRANA 
079500                 REC-WP-PRICE (REC-WP-NDX)                        IFPRANA 
079600             MOVE OFFER-NDX TO                                    IFPRANA 
079700                 REC-WP-OFFER-NDX (REC-WP-NDX)                    IFPRANA 
079800         END-IF                                                   IFPRANA 
079900     ELSE                                                         IFPRANA 
080000         COMPUTE REC-MAXPRICE ROUNDED =                           IFPRANA 
080100             NP-STATS-AVERAGE * REC-THRESHOLD                     IFPRANA 
080200         IF OFFER-PRICE (OFFER-NDX) > ZERO                        IFPRANA 
080300             AND OFFER-PRICE (OFFER-NDX)                          IFPRANA 
080400                 NOT > REC-MAXPRICE                               IFPRANA 
080500             AND REC-NP-CNTR < 1000                               IFPRANA 
080600             ADD 1 TO REC-NP-CNTR                                 IFPRANA 
080700             SET REC-NP-NDX TO REC-NP-CNTR                        IFPRANA 
080800             MOVE OFFER-PRICE (OFFER-NDX) TO                      IFPRANA 
080900                 REC-NP-PRICE (REC-NP-NDX)                        IFPRANA 
081000             MOVE OFFER-NDX TO                                    IFPRANA 
081100                 REC-NP-OFFER-NDX (REC-NP-NDX)                    IFPRANA 
081200         END-IF                                                   IFPRANA 
081300     END-IF.                                                      IFPRANA 
081400*                                                                 IFPRANA 
081500*---------------------------------------------------------------* IFPRANA 
081600*    5500 -- SORT BOTH RECOMMENDED-OFFER LISTS ASCENDING          IFPRANA 
081700*    BY PRICE, CARRYING THE OFFER-TABLE SUBSCRIPT ALONG           IFPRANA 
081800*---------------------------------------------------------------* IFPRANA 
081900 5500-SORT-RECOMMENDED-LIST.                                      IFPRANA 
082000     PERFORM 5510-SORT-WP-LIST THRU 5510-SORT-WP-LIST-EXIT.       IFPRANA 
082100     PERFORM 5520-SORT-NP-LIST THRU 5520-SORT-NP-LIST-EXIT.       IFPRANA 
082200 5500-SORT-RECOMMENDED-LIST-EXIT.                                 IFPRANA 
082300     EXIT.                                                        IFPRANA 
082400*                                                                 IFPRANA 
082500 5510-SORT-WP-LIST.                                               IFPRANA 
082600     IF REC-WP-CNTR < 2                                           IFPRANA 
082700         GO TO 5510-SORT-WP-LIST-EXIT                             IFPRANA 
082800     END-IF.                                                      IFPRANA 
082900     MOVE 2 TO RSORT-I.                                           IFPRANA 
083000     PERFORM 5512-SORT-WP-OUTER                                   IFPRANA 
083100         UNTIL RSORT-I > REC-WP-CNTR.                             IFPRANA 
083200 5510-SORT-WP-LIST-EXIT.                                          IFPRANA 
083300     EXIT.                                                        IFPRANA 
083400*                                                                 IFPRANA 
083500 5512-SORT-WP-OUTER.                                              IFPRANA 
083600     MOVE REC-WP-PRICE (RSORT-I) TO RSORT-KEY-PRICE.              IFPRANA 
083700     MOVE REC-WP-OFFER-NDX (RSORT-I) TO                           IFPRANA 
083800         RSORT-KEY-OFFER-NDX.                                     IFPRANA 
083900     MOVE RSORT-I TO RSORT-J.                                     IFPRANA 
084000     PERFORM 5514-SORT-WP-SHIFT                                   IFPRANA 
084100         UNTIL RSORT-J < 2                                        IFPRANA 
084200         OR REC-WP-PRICE (RSORT-J - 1)                            IFPRANA 
084300             NOT > RSORT-KEY-PRICE.                               IFPRANA 
084400     MOVE RSORT-KEY-PRICE TO                                      IFPRANA 
084500         REC-WP-PRICE (RSORT-J).                                  IFPRANA 
084600     MOVE RSORT-KEY-OFFER-NDX TO                                  IFPRANA 
084700         REC-WP-OFFER-NDX (RSORT-J).                              IFPRANA 
084800     ADD 1 TO RSORT-I.                                            IFPRANA 
084900*                                                                 IFPRANA 
085000 5514-SORT-WP-SHIFT.                                              IFPRANA 
085100     MOVE REC-WP-PRICE (RSORT-J - 1) TO                           IFPRANA 
085200         REC-WP-PRICE (RSORT-J).                                  IFPRANA 
085300     MOVE REC-WP-OFFER-NDX (RSORT-J - 1) TO                       IFPRANA 
085400         REC-WP-OFFER-NDX (RSORT-J).                              IFPRANA 
085500     SUBTRACT 1 FROM RSORT-J.                                     IFPRANA 
085600*                                                                 IFPRANA 
085700 5520-SORT-NP-LIST.                                               IFPRANA 
085800     IF REC-NP-CNTR < 2                                           IFPRANA 
085900         GO TO 5520-SORT-NP-LIST-EXIT                             IFPRANA 
086000     END-IF.                                                      IFPRANA 
086100     MOVE 2 TO RSORT-I.                                           IFPRANA 
086200     PERFORM 5522-SORT-NP-OUTER                                   IFPRANA 
086300         UNTIL RSORT-I > REC-NP-CNTR.                             IFPRANA 
086400 5520-SORT-NP-LIST-EXIT.                                          IFPRANA 
086500     EXIT.                                                        IFPRANA 
086600*                                                                 IFPRANA 
086700 5522-SORT-NP-OUTER.                                              IFPRANA 
086800     MOVE REC-NP-PRICE (RSORT-I) TO RSORT-KEY-PRICE.              IFPRANA 
086900     MOVE REC-NP-OFFER-NDX (RSORT-I) TO                           IFPRANA 
087000         RSORT-KEY-OFFER-NDX.                                     IFPRANA 
087100     MOVE RSORT-I TO RSORT-J.                                     IFPRANA 
087200     PERFORM 5524-SORT-NP-SHIFT                                   IFPRANA 
087300         UNTIL RSORT-J < 2                                        IFPRANA 
087400         OR REC-NP-PRICE (RSORT-J - 1)                            IFPRANA 
087500             NOT > RSORT-KEY-PRICE.                               IFPRANA 
087600     MOVE RSORT-KEY-PRICE TO                                      IFPRANA 
087700         REC-NP-PRICE (RSORT-J).                                  IFPRANA 
087800     MOVE RSORT-KEY-OFFER-NDX TO                                  IFPRANA 
087900         REC-NP-OFFER-NDX (RSORT-J).                              IFPRANA 
088000     ADD 1 TO RSORT-I.                                            IFPRANA 
088100*                                                                 IFPRANA 
088200 5524-SORT-NP-SHIFT.                                              IFPRANA 
088300     MOVE REC-NP-PRICE (RSORT-J - 1) TO                           IFPRANA 
088400         REC-NP-PRICE (RSORT-J).                                  IFPRANA 
088500     MOVE REC-NP-OFFER-NDX (RSORT-J - 1) TO                       IFPRANA 
088600         REC-NP-OFFER-NDX (RSORT-J).                              IFPRANA 
088700     SUBTRACT 1 FROM RSORT-J.                                     IFPRANA 
088800*                                                                 IFPRANA 
088900*---------------------------------------------------------------* IFPRANA 
089000*    6000 -- PRINT ONE SEGMENT'S RECOMMENDATION REPORT.  SHARED   IFPRANA 
089100*    CODE FOR BOTH FILES -- REPORT-SEGMENT-FLAG SAYS WHICH.       IFPRANA 
089200*---------------------------------------------------------------* IFPRANA 
089300 6000-PRINT-SEGMENT-REPORT.                                       IFPRANA 
089400     PERFORM 6010-PRINT-SEGMENT-HEADER                            IFPRANA 
089500         THRU 6010-PRINT-SEGMENT-HEADER-EXIT.                     IFPRANA 
089600     IF REPORT-IS-WP                                              IFPRANA 
089700         IF REC-WP-CNTR = ZERO                                    IFPRANA 
089800             PERFORM 6020-PRINT-EMPTY-SEGMENT                     IFPRANA 
089900                 THRU 6020-PRINT-EMPTY-SEGMENT-EXIT               IFPRANA 
090000         ELSE                                                     IFPRANA 
090100             PERFORM 6030-PRINT-WP-DETAIL-ROW                     IFPRANA 
090200                 VARYING REC-WP-NDX FROM 1 BY 1                   IFPRANA 
090300                 UNTIL REC-WP-NDX > REC-WP-CNTR                   IFPRANA 
090400         END-IF                                                   IFPRANA 
090500     ELSE                                                         IFPRANA 
090600         IF REC-NP-CNTR = ZERO                                    IFPRANA 
090700             PERFORM 6020-PRINT-EMPTY-SEGMENT                     IFPRANA 
090800                 THRU 6020-PRINT-EMPTY-SEGMENT-EXIT               IFPRANA 
090900         ELSE                                                     IFPRANA 
091000             PERFORM 6040-PRINT-NP-DETAIL-ROW                     IFPRANA 
091100                 VARYING REC-NP-NDX FROM 1 BY 1                   IFPRANA 
091200                 UNTIL REC-NP-NDX > REC-NP-CNTR                   IFPRANA 
091300         END-IF                                                   IFPRANA 
091400     END-IF.                                                      IFPRANA 
091500 6000-PRINT-SEGMENT-REPORT-EXIT.                                  IFPRANA 
091600     EXIT.                                                        IFPRANA 
091700*                                                                 IFPRANA 
091800 6010-PRINT-SEGMENT-HEADER.                                       IFPRANA 
091900     IF REPORT-IS-WP                                              IFPRANA 
092000         MOVE 'Oferty z pakietem ochronnym' TO                    IFPRANA 
092100             RPT-SEGMENT-TITLE-LINE                               IFPRANA 
092200         WRITE IF-REC-PRINT-LINE-WP FROM                          IFPRANA 
092300             RPT-SEGMENT-TITLE-LINE                               IFPRANA 
092400         WRITE IF-REC-PRINT-LINE-WP FROM                          IFPRANA 
092500             RPT-COLUMN-HDR-LINE                                  IFPRANA 
092600         MOVE ZERO TO WP-LINE-CNTR                                IFPRANA 
092700     ELSE                                                         IFPRANA 
092800         MOVE 'Oferty bez pakietu ochronnego' TO                  IFPRANA 
092900             RPT-SEGMENT-TITLE-LINE                               IFPRANA 
093000         WRITE IF-REC-PRINT-LINE-NP FROM                          IFPRANA 
093100             RPT-SEGMENT-TITLE-LINE                               IFPRANA 
093200         WRITE IF-REC-PRINT-LINE-NP FROM                          IFPRANA 
093300             RPT-COLUMN-HDR-LINE                                  IFPRANA 
093400         MOVE ZERO TO NP-LINE-CNTR                                IFPRANA 
093500     END-IF.                                                      IFPRANA 
093600 6010-PRINT-SEGMENT-HEADER-EXIT.                                  IFPRANA 
093700     EXIT.                                                        IFPRANA 
093800*                                                                 IFPRANA 
093900 6020-PRINT-EMPTY-SEGMENT.                                        IFPRANA 
094000     IF REPORT-IS-WP                                              IFPRANA 
094100         WRITE IF-REC-PRINT-LINE-WP FROM RPT-EMPTY-LINE           IFPRANA 
094200     ELSE                                                         IFPRANA 
094300         WRITE IF-REC-PRINT-LINE-NP FROM RPT-EMPTY-LINE           IFPRANA 
094400     END-IF.                                                      IFPRANA 
094500 6020-PRINT-EMPTY-SEGMENT-EXIT.                                   IFPRANA 
094600     EXIT.                                                        IFPRANA 
094700*                                                                 IFPRANA 
094800 6030-PRINT-WP-DETAIL-ROW.                                        IFPRANA 
094900     SET OFFER-NDX TO REC-WP-OFFER-NDX (REC-WP-NDX).              IFPRANA 
095000     PERFORM 6100-CALL-TREND THRU 6100-CALL-TREND-EXIT.           IFPRANA 
095100     PERFORM 6200-GRADE-OFFER THRU 6200-GRADE-OFFER-EXIT.         IFPRANA 
095200     PERFORM 6300-COMPUTE-MARGIN THRU 6300-COMPUTE-MARGIN-EXIT.   IFPRANA 
095300     PERFORM 6400-WRITE-REPORT-LINE                               IFPRANA 
095400         THRU 6400-WRITE-REPORT-LINE-EXIT.                        IFPRANA 
095500*                                                                 IFPRANA 
095600 6040-PRINT-NP-DETAIL-ROW.                                        IFPRANA 
095700     SET OFFER-NDX TO REC-NP-OFFER-NDX (REC-NP-NDX).              IFPRANA 
095800     PERFORM 6100-CALL-TREND THRU 6100-CALL-TREND-EXIT.           IFPRANA 
095900     PERFORM 6200-GRADE-OFFER THRU 6200-GRADE-OFFER-EXIT.         IFPRANA 
096000     PERFORM 6300-COMPUTE-MARGIN THRU 6300-COMPUTE-MARGIN-EXIT.   IFPRANA 
096100     PERFORM 6400-WRITE-REPORT-LINE                               IFPRANA 
096200         THRU 6400-WRITE-REPORT-LINE-EXIT.                        IFPRANA 
096300*                                                                 IFPRANA 
096400*---------------------------------------------------------------* IFPRANA 
096500*    6100 -- ASK IFPHIST FOR THIS OFFER'S 30-DAY PRICE TREND      IFPRANA 
096600*---------------------------------------------------------------* IFPRANA 
096700 6100-CALL-TREND.                                                 IFPRANA 
096800     MOVE SPACES TO HIST-LINKAGE.                                 IFPRANA 
096900     MOVE 'CLASSIFY' TO HIST-REQUEST-CODE.                        IFPRANA 
097000     MOVE OFFER-MODEL (OFFER-NDX) TO HIST-MODEL.                  IFPRANA 
097100     MOVE OFFER-STORAGE (OFFER-NDX) TO HIST-STORAGE.              IFPRANA 
097200     MOVE OFFER-PROTECTION-FLAG (OFFER-NDX) TO                    IFPRANA 
097300         HIST-PROTECTION-FLAG.                                    IFPRANA 
097400     MOVE OFFER-PRICE (OFFER-NDX) TO HIST-CURRENT-PRICE.          IFPRANA 
097500     MOVE ZERO TO HIST-BATCH-COUNT.                               IFPRANA 
097600     CALL 'IFPHIST' USING HIST-LINKAGE.                           IFPRANA 
097700     MOVE HIST-TREND-LABEL TO CURRENT-TREND.                      IFPRANA 
097800 6100-CALL-TREND-EXIT.                                            IFPRANA 
097900     EXIT.                                                        IFPRANA 
098000*                                                                 IFPRANA 
098100*---------------------------------------------------------------* IFPRANA 
098200*    6200 -- GRADE THE OFFER (SEE THE "TANIEJ" NOTE BELOW)        IFPRANA 
098300*---------------------------------------------------------------* IFPRANA 
098400 6200-GRADE-OFFER.                                                IFPRANA 
098500     MOVE SPACES TO CURRENT-GRADE.                                IFPRANA 
098600     IF REPORT-IS-WP                                              IFPRANA 
098700         MOVE WP-STATS-MEDIAN TO GRADE-MEDIAN                     IFPRANA 
098800     ELSE                                                         IFPRANA 
098900         MOVE NP-STATS-MEDIAN TO GRADE-MEDIAN                     IFPRANA 
099000     END-IF.                                                      IFPRANA 
099100     IF GRADE-MEDIAN = ZERO                                       IFPRANA 
099200         MOVE 'Brak danych' TO CURRENT-GRADE                      IFPRANA 
099300         GO TO 6200-GRADE-OFFER-EXIT                              IFPRANA 
099400     END-IF.                                                      IFPRANA 
099500     COMPUTE GRADE-RATIO ROUNDED =                                IFPRANA 
099600         OFFER-PRICE (OFFER-NDX) / GRADE-MEDIAN.                  IFPRANA 
099700*                                                                 IFPRANA 
099800*        THE TREND LABELS IFPHIST RETURNS ARE CAPITALIZED --      IFPRANA 
099900*        "Taniej", "Znacznie Taniej" -- SO A LOWERCASE TEST       IFPRANA 
100000*        FOR 'taniej' NEVER MATCHES.  THIS MIRRORS THE OLD        IFPRANA 
100100*        ASSESSMENT LOGIC AND HAS NEVER BEEN FIXED (SEE           IFPRANA 
100200*        IFL-1147) -- THE GRADE SUFFIX BELOW THEREFORE ALWAYS     IFPRANA 
100300*        COMES OUT "(BEZ TRENDU)", NEVER "(Z TRENDEM)".           IFPRANA 
100500*                                                                 IFPRANA 
100600     MOVE ZERO TO TANIEJ-CNTR.                                    IFPRANA 
100700     INSPECT CURRENT-TREND TALLYING TANIEJ-CNTR                   IFPRANA 
100800         FOR ALL 'taniej'.                                        IFPRANA 
100900     IF GRADE-RATIO NOT > 0.80                                    IFPRANA 
101000         AND OFFER-ZSCORE (OFFER-NDX) NOT > -1.00                 IFPRANA 
101100         IF TANIEJ-CNTR > 0                                       IFPRANA 
101200             MOVE 'Swietna (z trendem)' TO CURRENT-GRADE          IFPRANA 
101300         ELSE                                                     IFPRANA 
101400             MOVE 'Swietna (bez trendu)' TO CURRENT-GRADE         IFPRANA 
101500         END-IF                                                   IFPRANA 
101600     ELSE                                                         IFPRANA 
101700         IF GRADE-RATIO NOT > 0.95                                IFPRANA 
101800             AND OFFER-ZSCORE (OFFER-NDX) NOT > -0.50             IFPRANA 
101900             IF TANIEJ-CNTR > 0                                   IFPRANA 
102000                 MOVE 'Dobra (z trendem)' TO CURRENT-GRADE        IFPRANA 
102100             ELSE                                                 IFPRANA 
102200                 MOVE 'Dobra (bez trendu)' TO CURRENT-GRADE       IFPRANA 
102300             END-IF                                               IFPRANA 
102400         ELSE                                                     IFPRANA 
102500             MOVE 'Przecietna' TO CURRENT-GRADE                   IFPRANA 
102600         END-IF                                                   IFPRANA 
102700     END-IF.                                                      IFPRANA 
102800 6200-GRADE-OFFER-EXIT.                                           IFPRANA 
102900     EXIT.                                                        IFPRANA 
103000*                                                                 IFPRANA 
103100*---------------------------------------------------------------* IFPRANA 
103200*    6300 -- ESTIMATE RESALE MARGIN.  SELL PRICE IS ALWAYS THE    IFPRANA 
103300*    OVERALL SEGMENT'S Q1 -- NOT THE OFFER'S OWN SEGMENT --       IFPRANA 
103400*    BECAUSE THAT IS THE ONE FIGURE COMPUTED ONCE FOR THE WHOLE   IFPRANA 
103500*    BATCH.  SEE IFL-0781.                                        IFPRANA 
103600*---------------------------------------------------------------* IFPRANA 
103700 6300-COMPUTE-MARGIN.                                             IFPRANA 
103800     MOVE OV-STATS-Q1 TO CURRENT-SELL-PRICE.                      IFPRANA 
103900     COMPUTE CURRENT-TOTAL-COSTS ROUNDED =                        IFPRANA 
104000         OFFER-PRICE (OFFER-NDX) + SHIPPING-COST                  IFPRANA 
104100             + LISTING-FEE.                                       IFPRANA 
104200     COMPUTE CURRENT-MARGIN ROUNDED =                             IFPRANA 
104300         CURRENT-SELL-PRICE - CURRENT-TOTAL-COSTS.                IFPRANA 
104400     IF CURRENT-SELL-PRICE = ZERO                                 IFPRANA 
104500         MOVE ZERO TO CURRENT-MARGIN-PCT                          IFPRANA 
104600     ELSE                                                         IFPRANA 
104700         COMPUTE CURRENT-MARGIN-PCT ROUNDED =                     IFPRANA 
104800             (CURRENT-MARGIN / CURRENT-SELL-PRICE) * 100          IFPRANA 
104900     END-IF.                                                      IFPRANA 
105000 6300-COMPUTE-MARGIN-EXIT.                                        IFPRANA 
105100     EXIT.                                                        IFPRANA 
105200*                                                                 IFPRANA 
105300*---------------------------------------------------------------* IFPRANA 
105400*    6400 -- BUILD IF-REC-LINE, EDIT IT INTO THE PRINT IMAGE,     IFPRANA 
105500*    AND WRITE IT, REPEATING THE COLUMN HEADER EVERY              IFPRANA 
105600*    PAGE-LEN LINES.                                              IFPRANA 
105700*---------------------------------------------------------------* IFPRANA 
105800 6400-WRITE-REPORT-LINE.                                          IFPRANA 
105900     MOVE SPACES TO IF-REC-LINE.                                  IFPRANA 
106000     PERFORM 6410-BUILD-REC-TITLE                                 IFPRANA 
106100         THRU 6410-BUILD-REC-TITLE-EXIT.                          IFPRANA 
106200     MOVE OFFER-PRICE (OFFER-NDX) TO IF-REC-PRICE.                IFPRANA 
106300     MOVE CURRENT-GRADE TO IF-REC-GRADE.                          IFPRANA 
106400     MOVE OFFER-DATE (OFFER-NDX) TO IF-REC-DATE.                  IFPRANA 
106500     MOVE OFFER-LOCATION (OFFER-NDX) TO IF-REC-LOCATION.          IFPRANA 
106600     MOVE OFFER-ZSCORE (OFFER-NDX) TO IF-REC-ZSCORE.              IFPRANA 
106700     MOVE CURRENT-SELL-PRICE TO IF-REC-SELL-PRICE.                IFPRANA 
106800     MOVE CURRENT-MARGIN TO IF-REC-MARGIN.                        IFPRANA 
106900     MOVE CURRENT-MARGIN-PCT TO IF-REC-MARGIN-PCT.                IFPRANA 
107000     MOVE CURRENT-TREND TO IF-REC-TREND.                          IFPRANA 
107100     PERFORM 6420-EDIT-DETAIL-LINE                                IFPRANA 
107200         THRU 6420-EDIT-DETAIL-LINE-EXIT.                         IFPRANA 
107300     IF REPORT-IS-WP                                              IFPRANA 
107400         IF WP-LINE-CNTR NOT < PAGE-LEN                           IFPRANA 
107500             PERFORM 6010-PRINT-SEGMENT-HEADER                    IFPRANA 
107600                 THRU 6010-PRINT-SEGMENT-HEADER-EXIT              IFPRANA 
107700         END-IF                                                   IFPRANA 
107800         WRITE IF-REC-PRINT-LINE-WP FROM RPT-DETAIL-LINE          IFPRANA 
107900         ADD 1 TO WP-LINE-CNTR                                    IFPRANA 
108000     ELSE                                                         IFPRANA 
108100         IF NP-LINE-CNTR NOT < PAGE-LEN                           IFPRANA 
108200             PERFORM 6010-PRINT-SEGMENT-HEADER                    IFPRANA 
108300                 THRU 6010-PRINT-SEGMENT-HEADER-EXIT              IFPRANA 
108400         END-IF                                                   IFPRANA 
108500         WRITE IF-REC-PRINT-LINE-NP FROM RPT-DETAIL-LINE          IFPRANA 
108600         ADD 1 TO NP-LINE-CNTR                                    IFPRANA 
108700     END-IF.                                                      IFPRANA 
108800 6400-WRITE-REPORT-LINE-EXIT.                                     IFPRANA 
108900     EXIT.                                                        IFPRANA 
109000*                                                                 IFPRANA 
109100 6410-BUILD-REC-TITLE.                                            IFPRANA 
109200     IF OFFER-TITLE (OFFER-NDX) (46:1) = SPACE                    IFPRANA 
109300         MOVE OFFER-TITLE (OFFER-NDX) (1:48)                      IFPRANA 
109400             TO IF-REC-TITLE                                      IFPRANA 
109500     ELSE                                                         IFPRANA 
109600         MOVE OFFER-TITLE (OFFER-NDX) (1:45)                      IFPRANA 
109700             TO IF-REC-TITLE                                      IFPRANA 
109800         MOVE '...' TO IF-REC-TITLE (46:3)                        IFPRANA 
109900     END-IF.                                                      IFPRANA 
110000 6410-BUILD-REC-TITLE-EXIT.                                       IFPRANA 
110100     EXIT.                                                        IFPRANA 
110200*                                                                 IFPRANA 
110300 6420-EDIT-DETAIL-LINE.                                           IFPRANA 
110400     MOVE SPACES TO RPT-DETAIL-LINE.                              IFPRANA 
110500     MOVE IF-REC-TITLE TO DL-TITLE.                               IFPRANA 
110600     MOVE IF-REC-PRICE TO DL-PRICE.                               IFPRANA 
110700     MOVE IF-REC-GRADE TO DL-GRADE.                               IFPRANA 
110800     PERFORM 6430-EDIT-DATE-FIELD                                 IFPRANA 
110900         THRU 6430-EDIT-DATE-FIELD-EXIT.                          IFPRANA 
111000     MOVE IF-REC-LOCATION TO DL-LOCATION.                         IFPRANA 
111100     MOVE IF-REC-ZSCORE TO DL-ZSCORE.                             IFPRANA 
111200     PERFORM 6440-EDIT-SELL-PRICE                                 IFPRANA 
111300         THRU 6440-EDIT-SELL-PRICE-EXIT.                          IFPRANA 
111400     PERFORM 6450-EDIT-MARGIN-TEXT                                IFPRANA 
111500         THRU 6450-EDIT-MARGIN-TEXT-EXIT.                         IFPRANA 
111600     MOVE IF-REC-TREND TO DL-TREND.                               IFPRANA 
111700 6420-EDIT-DETAIL-LINE-EXIT.                                      IFPRANA 
111800     EXIT.                                                        IFPRANA 
111900*                                                                 IFPRANA 
112000 6430-EDIT-DATE-FIELD.                                            IFPRANA 
112100     MOVE IF-REC-DATE TO DATE-EDIT-VALUE.                         IFPRANA 
112200     MOVE SPACES TO DL-DATE.                                      IFPRANA 
112300     STRING DATE-EDIT-CCYY DELIMITED BY SIZE                      IFPRANA 
112400         '-' DELIMITED BY SIZE                                    IFPRANA 
112500         DATE-EDIT-MM DELIMITED BY SIZE                           IFPRANA 
112600         '-' DELIMITED BY SIZE                                    IFPRANA 
112700         DATE-EDIT-DD DELIMITED BY SIZE                           IFPRANA 
112800         INTO DL-DATE                                             IFPRANA 
112900     END-STRING.                                                  IFPRANA 
113000 6430-EDIT-DATE-FIELD-EXIT.                                       IFPRANA 
113100     EXIT.                                                        IFPRANA 
113200*                                                                 IFPRANA 
113300 6440-EDIT-SELL-PRICE.                                            IFPRANA 
113400     MOVE SPACES TO DL-SELL-PRICE.                                IFPRANA 
113500     MOVE IF-REC-SELL-PRICE TO SELL-PRICE-ED.                     IFPRANA 
113600     MOVE SELL-PRICE-ED TO DL-SELL-PRICE (1:10).                  IFPRANA 
113700 6440-EDIT-SELL-PRICE-EXIT.                                       IFPRANA 
113800     EXIT.                                                        IFPRANA 
113900*                                                                 IFPRANA 
114000 6450-EDIT-MARGIN-TEXT.                                           IFPRANA 
114100     MOVE SPACES TO DL-MARGIN.                                    IFPRANA 
114200     MOVE IF-REC-MARGIN TO MARGIN-ED.                             IFPRANA 
114300     MOVE IF-REC-MARGIN-PCT TO PCT-ED.                            IFPRANA 
114400     STRING MARGIN-ED DELIMITED BY SIZE                           IFPRANA 
114500         ' (' DELIMITED BY SIZE                                   IFPRANA 
114600         PCT-ED DELIMITED BY SIZE                                 IFPRANA 
114700         '%)' DELIMITED BY SIZE                                   IFPRANA 
114800         INTO DL-MARGIN                                           IFPRANA 
114900     END-STRING.                                                  IFPRANA 
115000 6450-EDIT-MARGIN-TEXT-EXIT.                                      IFPRANA 
115100     EXIT.                                                        IFPRANA 
115200*                                                                 IFPRANA 
115300*---------------------------------------------------------------* IFPRANA 
115400*    6900 -- STRAIGHT FIELD DUMP OF THE THREE SEGMENT STATS,      IFPRANA 
115500*    WRITTEN ONCE AHEAD OF EACH REPORT'S OWN DETAIL SECTION.      IFPRANA 
115600*---------------------------------------------------------------* IFPRANA 
115700 6900-PRINT-STATS-BLOCK.                                          IFPRANA 
115800     IF REPORT-IS-WP                                              IFPRANA 
115900         WRITE IF-REC-PRINT-LINE-WP FROM                          IFPRANA 
116000             RPT-STATS-TITLE-LINE                                 IFPRANA 
116100     ELSE                                                         IFPRANA 
116200         WRITE IF-REC-PRINT-LINE-NP FROM                          IFPRANA 
116300             RPT-STATS-TITLE-LINE                                 IFPRANA 
116400     END-IF.                                                      IFPRANA 
116500     MOVE 'OVERALL' TO SL-SEGMENT-NAME.                           IFPRANA 
116600     MOVE OV-STATS-AVERAGE TO SL-AVERAGE.                         IFPRANA 
116700     MOVE OV-STATS-STDDEV TO SL-STDDEV.                           IFPRANA 
116800     MOVE OV-STATS-Q1 TO SL-Q1.                                   IFPRANA 
116900     MOVE OV-STATS-MEDIAN TO SL-MEDIAN.                           IFPRANA 
117000     MOVE OV-STATS-Q3 TO SL-Q3.                                   IFPRANA 
117100     PERFORM 6910-WRITE-STATS-LINE                                IFPRANA 
117200         THRU 6910-WRITE-STATS-LINE-EXIT.                         IFPRANA 
117300     MOVE 'WITH-PROT' TO SL-SEGMENT-NAME.                         IFPRANA 
117400     MOVE WP-STATS-AVERAGE TO SL-AVERAGE.                         IFPRANA 
117500     MOVE WP-STATS-STDDEV TO SL-STDDEV.                           IFPRANA 
117600     MOVE WP-STATS-Q1 TO SL-Q1.                                   IFPRANA 
117700     MOVE WP-STATS-MEDIAN TO SL-MEDIAN.                           IFPRANA 
117800     MOVE WP-STATS-Q3 TO SL-Q3.                                   IFPRANA 
117900     PERFORM 6910-WRITE-STATS-LINE                                IFPRANA 
118000         THRU 6910-WRITE-STATS-LINE-EXIT.                         IFPRANA 
118100     MOVE 'NO-PROT' TO SL-SEGMENT-NAME.                           IFPRANA 
118200     MOVE NP-STATS-AVERAGE TO SL-AVERAGE.                         IFPRANA 
118300     MOVE NP-STATS-STDDEV TO SL-STDDEV.                           IFPRANA 
118400     MOVE NP-STATS-Q1 TO SL-Q1.                                   IFPRANA 
118500     MOVE NP-STATS-MEDIAN TO SL-MEDIAN.                           IFPRANA 
118600     MOVE NP-STATS-Q3 TO SL-Q3.                                   IFPRANA 
118700     PERFORM 6910-WRITE-STATS-LINE                                IFPRANA 
118800         THRU 6910-WRITE-STATS-LINE-EXIT.                         IFPRANA 
118900 6900-PRINT-STATS-BLOCK-EXIT.                                     IFPRANA 
119000     EXIT.                                                        IFPRANA 
119100*                                                                 IFPRANA 
119200 6910-WRITE-STATS-LINE.                                           IFPRANA 
119300     IF REPORT-IS-WP                                              IFPRANA 
119400         WRITE IF-REC-PRINT-LINE-WP FROM RPT-STATS-LINE           IFPRANA 
119500     ELSE                                                         IFPRANA 
119600         WRITE IF-REC-PRINT-LINE-NP FROM RPT-STATS-LINE           IFPRANA 
119700     END-IF.                                                      IFPRANA 
119800 6910-WRITE-STATS-LINE-EXIT.                                      IFPRANA 
119900     EXIT.                                                        IFPRANA 
