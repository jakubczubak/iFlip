000100*/**************************************************************/
000200*/*                                                            */
000300*/*   IFOFFWRK  --  OFFER SNAPSHOT RECORD LAYOUT                */
000400*/*                                                            */
000500*/*   USED BY:  IFPRANA                                        */
000600*/*                                                            */
000700*/*   ONE ROW PER USED-IPHONE LISTING CAPTURED BY THE UPSTREAM  */
000800*/*   COLLECTION RUN (NOT PART OF THIS BATCH) FOR A SINGLE      */
000900*/*   MODEL / STORAGE / LOCATION SELECTION.  THE BATCH TREATS   */
001000*/*   THE FILE AS A FIXED SNAPSHOT -- NO KEY, NO UPDATE IN      */
001100*/*   PLACE.  RECORD IS LINE SEQUENTIAL, FIXED WIDTH, SPACE     */
001200*/*   PADDED.                                                  */
001300*/*                                                            */
001400*/*   CHANGE LOG                                                */
001500*/*   ----------                                                */
001600*/*   1994-02-11  C.RUIZ     ORIGINAL LAYOUT FOR THE OLD        */
001700*/*               CLASSIFIED-ADS EXTRACT (PRE-DATES IFLIP).     */
001800*/*   1996-07-03  C.RUIZ     ADDED OFFER-LOCATION AFTER SALES   */
001900*/*               ASKED FOR A REGIONAL BREAKOUT.                */
002000*/*   1998-11-30  D.OKONKWO  Y2K: OFFER-DATE WIDENED FROM       */
002100*/*               PIC 9(6) (YYMMDD) TO PIC 9(8) (CCYYMMDD).     */
002200*/*               REQUEST  Y2K-0447.                            */
002300*/*   2003-05-19  D.OKONKWO  ADDED OFFER-PROTECTION-FLAG AND     */
002400*/*               THE MODEL/STORAGE FIELDS WHEN THE FEED WAS    */
002500*/*               RENAMED "IFLIP" UNDER REQUEST IFL-0012.       */
002600*/*                                                            */
002700*/**************************************************************/
002800 01  IF-OFFER-RECORD.
002900     05  IF-OFFER-TITLE          PIC X(80).
003000*        LISTING TITLE / HEADLINE TEXT, AS SCRAPED UPSTREAM.
003100     05  IF-OFFER-PRICE          PIC 9(7)V99.
003200*        ASKING PRICE IN PLN, TWO DECIMALS.  ZERO OR LESS IS
003300*        TREATED AS A DEFECTIVE ROW AND EXCLUDED FROM EVERY
003400*        STATISTIC BY IFPRANA -- THE UPSTREAM FEED IS NOT
003500*        SUPPOSED TO EMIT ONE, BUT WE DO NOT TRUST IT.
003600     05  IF-OFFER-URL            PIC X(120).
003700*        LISTING URL.  OPAQUE PASS-THROUGH, NEVER PARSED HERE.
003800     05  IF-OFFER-DATE           PIC 9(8).
003900*        LISTING DATE, CCYYMMDD.
004000     05  IF-OFFER-DATE-R REDEFINES IF-OFFER-DATE.
004100         10  IF-OFFER-DATE-CCYY  PIC 9(4).
004200         10  IF-OFFER-DATE-MM    PIC 9(2).
004300         10  IF-OFFER-DATE-DD    PIC 9(2).
004400     05  IF-OFFER-LOCATION       PIC X(30).
004500*        CITY / REGION TEXT, FREE FORM.
004600     05  IF-OFFER-PROTECTION-FLAG
004700                                 PIC X(1).
004800         88  IF-OFFER-HAS-PROTECTION    VALUE "Y".
004900         88  IF-OFFER-NO-PROTECTION     VALUE "N".
005000     05  IF-OFFER-MODEL          PIC X(20).
005100*        E.G. "IPHONE 13".
005200     05  IF-OFFER-STORAGE        PIC X(6).
005300*        E.G. "128GB".
005400     05  FILLER                  PIC X(06).
005500*        RESERVED FOR FUTURE FIELDS -- PADS THE RECORD TO AN
005600*        EVEN 280 BYTES, THE SHOP'S USUAL PRACTICE OF LEAVING
005700*        GROWTH ROOM IN A FLAT-FILE LAYOUT SO A FUTURE CHANGE
005800*        DOES NOT FORCE A RECORD-LENGTH MIGRATION.
